000100******************************************************************
000200*    RC5WOU  -  RENGLON DE SALIDA REPORTE DMS "5W" CONSOLIDADO   *
000300*                ESCRITO POR RELDMS01 EN DM5WOUT.                *
000400******************************************************************
000500 01  RC-SALIDA-5W.
000600     05  RC5-ORGANIZACION          PIC X(25).
000700     05  RC5-SOCIO-DONANTE         PIC X(30).
000800     05  RC5-FASE                  PIC X(15).
000900     05  RC5-SECTOR                PIC X(30).
001000     05  RC5-SUBSECTOR             PIC X(30).
001100     05  RC5-REGION                PIC X(30).
001200     05  RC5-PROVINCIA             PIC X(30).
001300     05  RC5-PROV-CODIGO           PIC X(10).
001400     05  RC5-MUNICIPIO             PIC X(30).
001500     05  RC5-MUNI-CODIGO           PIC X(12).
001600     05  RC5-BARANGAY              PIC X(30).
001700     05  RC5-NOMBRE-LUGAR          PIC X(40).
001800     05  RC5-ACTIVIDAD             PIC X(40).
001900     05  RC5-MATERIALES            PIC X(40).
002000     05  RC5-EQUIPO-DSR            PIC X(20).
002100     05  RC5-CONTEO                PIC S9(07).
002200     05  RC5-UNIDAD                PIC X(12).
002300     05  RC5-NUM-BENEFICIARIOS     PIC S9(07)V99.
002400     05  RC5-BENEF-PRIMARIO        PIC X(20).
002500     05  RC5-UNIDAD-DSR            PIC X(20).
002600     05  RC5-ESTADO                PIC X(15).
002700     05  RC5-FECHA-INICIO          PIC X(10).
002800     05  RC5-FECHA-FIN             PIC X(10).
002900     05  RC5-FUENTE                PIC X(30).
003000     05  RC5-FIRMA                 PIC X(20).
003100     05  RC5-SISTEMA-CLIMA         PIC X(20).
003200     05  RC5-OBSERVACIONES         PIC X(60).
003300     05  RC5-FECHA-MODIFICADO      PIC X(10).
003400     05  RC5-COSTO-ACTIVIDAD       PIC 9(09)V99.
003500     05  RC5-COSTO-TOTAL           PIC 9(11)V99.
003600     05  RC5-MES                   PIC X(09).
003700     05  RC5-ESTADO-VALIDACION     PIC X(25).
003800     05  RC5-NUM-INDIVIDUOS        PIC S9(09)V99.
003900     05  FILLER                    PIC X(30).
