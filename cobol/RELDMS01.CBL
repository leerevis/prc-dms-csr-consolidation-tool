000100******************************************************************
000200* APLICACION  : DMS 5W / OPCEN - CONSOLIDACION AYUDA CAPITULOS   *
000300* PROGRAMA    : RELDMS01                                        *
000400* TIPO        : BATCH                                           *
000500* DESCRIPCION : LEE LOS RENGLONES YA DESPIVOTADOS Y MAPEADOS DE  *
000600*             : RELENR (SALIDA DE RELCONS1), CALCULA UNIDADES DE*
000700*             : BENEFICIARIO, INDIVIDUOS Y COSTO TOTAL, GEOCODI-*
000800*             : FICA PROVINCIA/MUNICIPIO CONTRA EL MAESTRO PCODE*
000900*             : Y ARMA EL REPORTE CONSOLIDADO EN FORMATO DMS 5W.*
001000* ARCHIVOS    : RELENR=E,PCDREF=E,DM5WOUT=S                     *
001100* ACCION (ES) : P=PROCESA                                       *
001200* INSTALADO   : 02/05/1989                                      *
001300* TICKET      : DMS-0002                                        *
001400* NOMBRE      : GENERADOR DE REPORTE CONSOLIDADO DMS 5W         *
001500******************************************************************
001600*                 B I T A C O R A   D E   C A M B I O S         *
001700******************************************************************
001800* 02/05/1989 RDL DMS-0002 PROGRAMA INICIAL. MIGRA EL RENGLON DE   DMS0002 
001900*                 CONSOLIDACION AL FORMATO PLANO DE 5W QUE PIDE
002000*                 LA OFICINA NACIONAL PARA EL REPORTE MENSUAL.
002100* 14/09/1991 RDL DMS-0044 SE AGREGA EL CALCULO DE UNIDADES DE     DMS0044 
002200*                 BENEFICIARIO (CANTIDAD ENTRE DIVISOR DE LA
002300*                 TABLA DE MAPEO).
002400* 06/01/1994 EMR DMS-0099 SE AGREGA EL CALCULO DE INDIVIDUOS      DMS0099 
002500*                 ATENDIDOS (UNIDADES DE BENEFICIARIO POR
002600*                 PERSONAS POR BENEFICIARIO).
002700* 22/04/1996 EMR DMS-0127 SE EXCLUYEN LAS DISTRIBUCIONES EN       DMS0127 
002800*                 EFECTIVO (PESOS/PHP/CASH) DEL CALCULO DE
002900*                 UNIDADES DE BENEFICIARIO, A PETICION DE
003000*                 FINANZAS.
003100* 03/10/1998 JBT DMS-0148 AJUSTE Y2K - LA FECHA DE ACTIVIDAD      DMS0148 
003200*                 PASA A GUARDARSE COMO AAAA-MM-DD EN TODA LA
003300*                 SALIDA (ANTES ERA DD/MM/AA).
003400* 20/01/1999 JBT DMS-0151 VALIDACION DE SIGLO EN EL PARSEO DE     DMS0151 
003500*                 FECHA PARA EL CIERRE ANUAL.
003600* 11/06/2001 CQV DMS-0210 SE AGREGA EL MAESTRO DE AREAS           DMS0210 
003700*                 ADMINISTRATIVAS (PCODE) PARA PODER LLENAR
003800*                 REGION Y CODIGO DE PROVINCIA/MUNICIPIO.
003900* 27/09/2004 CQV DMS-0248 LA GEOCODIFICACION DE MUNICIPIO SE      DMS0248 
004000*                 RESTRINGE A LOS MUNICIPIOS DE LA PROVINCIA YA
004100*                 RESUELTA, PARA EVITAR CRUCES ENTRE PROVINCIAS
004200*                 CON MUNICIPIOS HOMONIMOS.
004300* 15/02/2008 MSG DMS-0309 SE AGREGA EL ESTADO DE VALIDACION       DMS0309 
004400*                 (FOR VALIDATION / CHECK MAPPING / CHECK
004500*                 BENEFICIARIES / CHECK) SEGUN GUIA DEL EQUIPO
004600*                 DE DATOS.
004700* 30/07/2013 MSG DMS-0361 SE AGREGA EL CALCULO DE COSTO TOTAL     DMS0361 
004800*                 POR ACTIVIDAD, CON REGLA ESPECIAL PARA
004900*                 DISTRIBUCIONES EN EFECTIVO.
005000* 08/11/2018 ABF DMS-0417 SE ELIMINA EL FILTRO DE PROVINCIA POR   DMS0417 
005100*                 POSICION FIJA; AHORA VIENE DEL RENGLON YA
005200*                 ENRIQUECIDO POR RELCONS1.
005300* 19/02/2021 ABF DMS-0459 SE ESCRIBE UNICAMENTE CUANDO CONTEO ES  DMS0459
005400*                 MAYOR A CERO, SEGUN EL NUEVO ESTANDAR DE
005500*                 REPORTE 5W.
005600* 14/06/2022 ABF DMS-0468 SE CORRIGE LA PRUEBA DE RUBRO SIN       DMS0468
005700*                 MAPEAR: NO BASTA CON SECTOR EN BLANCO, TAMBIEN
005800*                 CUENTA CUANDO EL SECTOR O LA ACTIVIDAD TRAEN EL
005900*                 TEXTO CENTINELA "NEEDS MAPPING" DESDE LA TABLA
006000*                 DE MAPEO. SIN ESTO EL ESTADO DE VALIDACION NO
006100*                 CAIA NUNCA EN "CHECK" / "CHECK MAPPING".
006200* 22/07/2022 ABF DMS-0472 SE RESTABLECE EL ESTILO PERFORM...THRU   DMS0472
006300*                 ...-E PARA LAS LLAMADAS A SECCION, MAS UN GO TO
006400*                 EN LA LECTURA DE RELENR PARA CORTAR AL FIN DE
006500*                 ARCHIVO, IGUAL QUE EN EL RESTO DE LOS MODULOS.
006600******************************************************************
006700 IDENTIFICATION DIVISION.
006800 PROGRAM-ID. RELDMS01.
006900 AUTHOR. R DE LEON.
007000 INSTALLATION. PRC-DATA-CENTER.
007100 DATE-WRITTEN. 02/05/1989.
007200 DATE-COMPILED.
007300 SECURITY. USO INTERNO - CRUZ ROJA FILIPINA.
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM
007800     UPSI-0 ON STATUS IS SW-CORRIDA-SIN-GEOCODIFICACION
007900            OFF STATUS IS SW-CORRIDA-CON-GEOCODIFICACION
008000     CLASS CLASE-NUMERICA IS "0" THRU "9".
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300*    RENGLONES DESPIVOTADOS Y MAPEADOS (SALIDA DE RELCONS1)
008400     SELECT RELENR  ASSIGN TO RELENR
008500            ORGANIZATION IS LINE SEQUENTIAL
008600            FILE STATUS  IS FS-RELENR.
008700
008800*    MAESTRO DE AREAS ADMINISTRATIVAS (PCODE)
008900     SELECT PCDREF  ASSIGN TO PCDREF
009000            ORGANIZATION IS LINE SEQUENTIAL
009100            FILE STATUS  IS FS-PCDREF.
009200
009300*    REPORTE CONSOLIDADO DMS 5W (SALIDA)
009400     SELECT DM5WOUT ASSIGN TO DM5WOUT
009500            ORGANIZATION IS LINE SEQUENTIAL
009600            FILE STATUS  IS FS-DM5WOUT.
009700
009800 DATA DIVISION.
009900 FILE SECTION.
010000 FD  RELENR.
010100     COPY RCRELM.
010200 FD  PCDREF.
010300     COPY RCPCOD.
010400 FD  DM5WOUT.
010500     COPY RC5WOU.
010600
010700 WORKING-STORAGE SECTION.
010800*    STATUS DE LOS TRES ARCHIVOS DEL PASO, MAS SU VISTA COMBINADA.
010900 01  WKS-FS-STATUS.
011000     02  WKS-TRES-STATUS.
011100         04  FS-RELENR                 PIC 9(02) VALUE ZEROES.
011200         04  FS-PCDREF                 PIC 9(02) VALUE ZEROES.
011300         04  FS-DM5WOUT                PIC 9(02) VALUE ZEROES.
011400     02  FILLER                        PIC X(06) VALUE SPACES.
011500 01  WKS-STATUS-COMBINADO REDEFINES WKS-TRES-STATUS
011600                                   PIC 9(06).
011700
011800 77  WKS-PROGRAMA                      PIC X(08) VALUE "RELDMS01".
011900 77  WKS-ARCHIVO                       PIC X(08) VALUE SPACES.
012000 77  WKS-ACCION                        PIC X(10) VALUE SPACES.
012100
012200 01  WKS-BANDERAS.
012300*    FIN-RELENR SE PRUEBA EN EL PERFORM ... UNTIL DEL DRIVER;
012400*    FIN-PCDREF SE PRUEBA SOLO DURANTE LA CARGA DEL MAESTRO.
012500     02  WKS-FIN-RELENR                PIC 9(01) COMP VALUE 0.
012600         88  FIN-RELENR                        VALUE 1.
012700     02  WKS-FIN-PCDREF                PIC 9(01) COMP VALUE 0.
012800         88  FIN-PCDREF                        VALUE 1.
012900     02  FILLER                  PIC X(01) VALUE SPACE.
013000
013100 01  WKS-CONTADORES-CORRIDA.
013200*    ACUMULADORES DEL RESUMEN QUE PIDE LA OFICINA NACIONAL.
013300     02  WKS-FILAS-LEIDAS              PIC 9(09) COMP VALUE 0.
013400     02  WKS-FILAS-ESCRITAS            PIC 9(09) COMP VALUE 0.
013500     02  WKS-FILAS-DESCARTADAS         PIC 9(09) COMP VALUE 0.
013600     02  WKS-MASCARA                   PIC Z,ZZZ,ZZZ,ZZ9.
013700
013800******************************************************************
013900*          MAESTRO DE AREAS ADMINISTRATIVAS EN MEMORIA           *
014000******************************************************************
014100     02  FILLER                  PIC X(01) VALUE SPACE.
014200 01  WKS-TABLA-PCODE.
014300     02  WKS-PCOD-CANT                 PIC 9(04) COMP VALUE 0.
014400     02  WKS-PCOD-FILAS OCCURS 0 TO 2000 TIMES
014500                        DEPENDING ON WKS-PCOD-CANT
014600                        INDEXED BY WKS-I-PCOD.
014700         04  WKS-PCOD-REGION           PIC X(30).
014800         04  WKS-PCOD-PROV-PCODE       PIC X(10).
014900         04  WKS-PCOD-PROV-NOMBRE      PIC X(30).
015000         04  WKS-PCOD-MUNI-PCODE       PIC X(12).
015100         04  WKS-PCOD-MUNI-NOMBRE      PIC X(30).
015200         04  FILLER                PIC X(01) VALUE SPACE.
015300
015400 01  WKS-GEOCOD-TRABAJO.
015500     02  WKS-MEJOR-RATIO-PROV          PIC 9(03) COMP VALUE 0.
015600     02  WKS-MEJOR-INDICE-PROV         PIC 9(04) COMP VALUE 0.
015700     02  WKS-PROV-ENCONTRADA-SW        PIC 9(01) COMP VALUE 0.
015800         88  WKS-PROV-ENCONTRADA               VALUE 1.
015900     02  WKS-MEJOR-RATIO-MUNI          PIC 9(03) COMP VALUE 0.
016000     02  WKS-MEJOR-INDICE-MUNI         PIC 9(04) COMP VALUE 0.
016100     02  WKS-MUNI-ENCONTRADA-SW        PIC 9(01) COMP VALUE 0.
016200         88  WKS-MUNI-ENCONTRADA               VALUE 1.
016300
016400******************************************************************
016500*    TABLA DE NOMBRES DE MES, ARMADA COMO FILLER + REDEFINES     *
016600******************************************************************
016700 01  WKS-MESES-INIC.
016800     02  FILLER  PIC X(09) VALUE "JANUARY  ".
016900     02  FILLER  PIC X(09) VALUE "FEBRUARY ".
017000     02  FILLER  PIC X(09) VALUE "MARCH    ".
017100     02  FILLER  PIC X(09) VALUE "APRIL    ".
017200     02  FILLER  PIC X(09) VALUE "MAY      ".
017300     02  FILLER  PIC X(09) VALUE "JUNE     ".
017400     02  FILLER  PIC X(09) VALUE "JULY     ".
017500     02  FILLER  PIC X(09) VALUE "AUGUST   ".
017600     02  FILLER  PIC X(09) VALUE "SEPTEMBER".
017700     02  FILLER  PIC X(09) VALUE "OCTOBER  ".
017800     02  FILLER  PIC X(09) VALUE "NOVEMBER ".
017900     02  FILLER  PIC X(09) VALUE "DECEMBER ".
018000 01  WKS-TABLA-MESES REDEFINES WKS-MESES-INIC.
018100     02  WKS-MES-NOMBRE OCCURS 12 TIMES
018200                        PIC X(09).
018300
018400******************************************************************
018500*    DESGLOSE DE LA FECHA MM/DD/AAAA PARA ARMAR AAAA-MM-DD Y     *
018600*    RESOLVER EL NOMBRE DE MES SIN USAR FUNCIONES INTRINSECAS.   *
018700******************************************************************
018800 01  WKS-FECHA-MMDDAAAA                PIC X(10) VALUE SPACES.
018900 01  WKS-FECHA-MMDDAAAA-R REDEFINES WKS-FECHA-MMDDAAAA.
019000     02  WKS-FEC-MM                    PIC X(02).
019100     02  WKS-FEC-SEP1                  PIC X(01).
019200     02  WKS-FEC-DD                    PIC X(02).
019300     02  WKS-FEC-SEP2                  PIC X(01).
019400     02  WKS-FEC-AAAA                  PIC X(04).
019500
019600 01  WKS-FECHA-TRABAJO.
019700     02  WKS-FECHA-VALIDA-SW           PIC 9(01) COMP VALUE 0.
019800         88  WKS-FECHA-VALIDA                  VALUE 1.
019900     02  WKS-MES-NUM                   PIC 9(02) COMP VALUE 0.
020000
020100******************************************************************
020200*              CALCULOS DERIVADOS (DERIVE-CALCS)                 *
020300******************************************************************
020400     02  FILLER                  PIC X(01) VALUE SPACE.
020500 01  WKS-DERIVADOS-TRABAJO.
020600     02  WKS-UNIDAD-MAYUS              PIC X(12) VALUE SPACES.
020700     02  WKS-ES-EFECTIVO-SW            PIC 9(01) COMP VALUE 0.
020800         88  WKS-ES-EFECTIVO                   VALUE 1.
020900     02  WKS-BENEF-UNIDADES            PIC S9(07)V99 VALUE 0.
021000     02  WKS-BENEF-BLANCO-SW           PIC 9(01) COMP VALUE 0.
021100         88  WKS-BENEF-ES-BLANCO               VALUE 1.
021200     02  WKS-INDIVIDUOS                PIC S9(09)V99 VALUE 0.
021300     02  WKS-INDIV-BLANCO-SW           PIC 9(01) COMP VALUE 0.
021400         88  WKS-INDIV-ES-BLANCO               VALUE 1.
021500     02  WKS-NO-MAPEADO-SW             PIC 9(01) COMP VALUE 0.
021600         88  WKS-NO-MAPEADO                    VALUE 1.
021700     02  WKS-SECTOR-MAYUS              PIC X(30) VALUE SPACES.
021800     02  WKS-ACTIVIDAD-MAYUS           PIC X(40) VALUE SPACES.
021900
022000******************************************************************
022100*   CALCULO DE SIMILITUD (RATIO DE GESTALT/LEVENSHTEIN) ENTRE    *
022200*   DOS CADENAS: 2 X COINCIDENCIAS / TOTAL DE CARACTERES.        *
022300*   MISMA REGLA QUE RELCONS1, REESCRITA AQUI PORQUE EL SHOP NO   *
022400*   COMPARTE WORKING-STORAGE ENTRE MODULOS DE CARGA DISTINTOS.   *
022500******************************************************************
022600     02  FILLER                  PIC X(01) VALUE SPACE.
022700 01  WKS-CARACTERES-BASE               PIC X(37) VALUE
022800     "ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789".
022900 01  WKS-TABLA-CARACTERES REDEFINES WKS-CARACTERES-BASE.
023000     02  WKS-CARACTER-OCC OCCURS 37 TIMES
023100                          PIC X(01).
023200
023300 01  WKS-SIMILITUD-TRABAJO.
023400     02  WKS-SIM-A                     PIC X(30) VALUE SPACES.
023500     02  WKS-SIM-B                     PIC X(30) VALUE SPACES.
023600     02  WKS-SIM-INDICE-CAR            PIC 9(02) COMP VALUE 0.
023700     02  WKS-SIM-COINCIDENCIAS         PIC 9(04) COMP VALUE 0.
023800     02  WKS-SIM-TOTAL                 PIC 9(04) COMP VALUE 0.
023900     02  WKS-SIM-RATIO                 PIC 9(03) COMP VALUE 0.
024000     02  WKS-CNT-A                     PIC 9(03) COMP VALUE 0.
024100     02  WKS-CNT-B                     PIC 9(03) COMP VALUE 0.
024200     02  WKS-CAR-ACTUAL                PIC X(01) VALUE SPACE.
024300     02  FILLER                  PIC X(01) VALUE SPACE.
024400
024500 01  WKS-LONGITUD-TRABAJO.
024600     02  WKS-LONG-ENTRADA              PIC X(30) VALUE SPACES.
024700     02  WKS-LONG-SALIDA               PIC 9(02) COMP VALUE 0.
024800     02  WKS-LONG-POS                  PIC 9(02) COMP VALUE 0.
024900     02  WKS-LONG-BANDERA              PIC 9(01) COMP VALUE 0.
025000     02  WKS-LEN-A                     PIC 9(02) COMP VALUE 0.
025100     02  WKS-LEN-B                     PIC 9(02) COMP VALUE 0.
025200     02  FILLER                  PIC X(01) VALUE SPACE.
025300
025400 PROCEDURE DIVISION.
025500 000-MAIN SECTION.
025600*    RUTINA MANEJADORA: ABRE, CARGA EL MAESTRO PCODE EN MEMORIA,
025700*    DESPACHA EL LOOP DE RENGLONES 5W, RESUME Y CIERRA.
025800     PERFORM APERTURA-ARCHIVOS THRU APERTURA-ARCHIVOS-E
025900     PERFORM CARGA-TABLA-PCODE THRU CARGA-TABLA-PCODE-E
026000     PERFORM LEE-RELENR THRU LEE-RELENR-E
026100     PERFORM PROCESA-RELENR THRU PROCESA-RELENR-E UNTIL FIN-RELENR
026200     PERFORM REPORTE-CORRIDA THRU REPORTE-CORRIDA-E
026300     PERFORM CIERRA-ARCHIVOS THRU CIERRA-ARCHIVOS-E
026400     STOP RUN.
026500 000-MAIN-E. EXIT.
026600
026700 APERTURA-ARCHIVOS SECTION.
026800*    ABRE LOS TRES ARCHIVOS DEL PASO: RENGLON DE RELCONS1, MAESTRO
026900*    PCODE Y EL REPORTE 5W DE SALIDA.
027000     MOVE "RELDMS01" TO WKS-PROGRAMA
027100     OPEN INPUT  RELENR PCDREF
027200          OUTPUT DM5WOUT
027300     IF WKS-STATUS-COMBINADO NOT = 0
027400        DISPLAY ">>> ERROR AL ABRIR ARCHIVOS DE RELDMS01 <<<"
027500                UPON CONSOLE
027600        DISPLAY "    FS-RELENR=" FS-RELENR
027700                " FS-PCDREF=" FS-PCDREF
027800                " FS-DM5WOUT=" FS-DM5WOUT
027900                UPON CONSOLE
028000        MOVE 91 TO RETURN-CODE
028100        STOP RUN
028200     END-IF.
028300 APERTURA-ARCHIVOS-E. EXIT.
028400
028500 CARGA-TABLA-PCODE SECTION.
028600*    CARGA EL MAESTRO PCDREF COMPLETO EN LA TABLA WKS-PCOD-FILAS
028700*    ANTES DE PROCESAR EL PRIMER RENGLON, IGUAL QUE RELCONS1 CON
028800*    SU TABLA DE MAPEO.
028900     PERFORM LEE-PCDREF THRU LEE-PCDREF-E
029000     PERFORM AGREGA-FILA-PCODE THRU AGREGA-FILA-PCODE-E UNTIL FIN-PCDREF.
029100 CARGA-TABLA-PCODE-E. EXIT.
029200
029300 AGREGA-FILA-PCODE SECTION.
029400*    UNA FILA DEL MAESTRO POR ITERACION; LA TABLA SE LLENA VIA
029500*    OCCURS DEPENDING ON WKS-PCOD-CANT.
029600     ADD 1 TO WKS-PCOD-CANT
029700     MOVE RCP-REGION-NOMBRE  TO WKS-PCOD-REGION (WKS-PCOD-CANT)
029800     MOVE RCP-PROV-PCODE     TO
029900                             WKS-PCOD-PROV-PCODE (WKS-PCOD-CANT)
030000     MOVE RCP-PROV-NOMBRE-LIMPIO TO
030100                             WKS-PCOD-PROV-NOMBRE (WKS-PCOD-CANT)
030200     MOVE RCP-MUNI-PCODE     TO
030300                             WKS-PCOD-MUNI-PCODE (WKS-PCOD-CANT)
030400     MOVE RCP-MUNI-NOMBRE-LIMPIO TO
030500                             WKS-PCOD-MUNI-NOMBRE (WKS-PCOD-CANT)
030600     PERFORM LEE-PCDREF THRU LEE-PCDREF-E.
030700 AGREGA-FILA-PCODE-E. EXIT.
030800
030900 LEE-PCDREF SECTION.
031000*    LECTURA SECUENCIAL DEL MAESTRO DE AREAS ADMINISTRATIVAS.
031100     READ PCDREF
031200         AT END MOVE 1 TO WKS-FIN-PCDREF
031300     END-READ.
031400 LEE-PCDREF-E. EXIT.
031500
031600 LEE-RELENR SECTION.
031700*    LECTURA SECUENCIAL DEL RENGLON YA DESPIVOTADO POR RELCONS1.
031800     READ RELENR
031900         AT END MOVE 1 TO WKS-FIN-RELENR
032000               GO TO LEE-RELENR-E
032100     END-READ.
032200 LEE-RELENR-E. EXIT.
032300
032400******************************************************************
032500*    DMS-5W-TRANSFORM - FILTRO FINAL: CONTEO DEBE SER MAYOR A 0  *
032600******************************************************************
032700 PROCESA-RELENR SECTION.
032800     ADD 1 TO WKS-FILAS-LEIDAS
032900     IF RCR-CONTEO > 0
033000        PERFORM ARMA-REGISTRO-5W THRU ARMA-REGISTRO-5W-E
033100        WRITE RC-SALIDA-5W
033200        ADD 1 TO WKS-FILAS-ESCRITAS
033300     ELSE
033400        ADD 1 TO WKS-FILAS-DESCARTADAS
033500     END-IF
033600     PERFORM LEE-RELENR THRU LEE-RELENR-E.
033700 PROCESA-RELENR-E. EXIT.
033800
033900*    14/06/2022 ABF DMS-0468 - LA PRUEBA DE "SIN MAPEAR" YA NO
034000*    SE FIJA SOLO EN SECTOR EN BLANCO; TAMBIEN CUBRE EL
034100*    CENTINELA "NEEDS MAPPING" QUE LA TABLA DE MAPEO DEJA EN
034200*    SECTOR O EN ACTIVIDAD CUANDO EL RUBRO YA FUE REVISADO PERO
034300*    AUN NO TIENE TAXONOMIA DEFINITIVA.
034400 ARMA-REGISTRO-5W SECTION.
034500     INITIALIZE RC-SALIDA-5W
034600     MOVE "PHILIPPINE RED CROSS"       TO RC5-ORGANIZACION
034700     MOVE RCR-DONANTE                  TO RC5-SOCIO-DONANTE
034800     MOVE RCR-SECTOR                   TO RC5-SECTOR
034900     MOVE RCR-SUBSECTOR                TO RC5-SUBSECTOR
035000     MOVE RCR-PROVINCIA                TO RC5-PROVINCIA
035100     MOVE RCR-MUNICIPIO                TO RC5-MUNICIPIO
035200     MOVE RCR-BARANGAY                 TO RC5-BARANGAY
035300     MOVE RCR-LUGAR                    TO RC5-NOMBRE-LUGAR
035400     MOVE 0 TO WKS-NO-MAPEADO-SW
035500     MOVE SPACES TO WKS-SECTOR-MAYUS
035600     MOVE RCR-SECTOR TO WKS-SECTOR-MAYUS
035700     INSPECT WKS-SECTOR-MAYUS CONVERTING
035800         "abcdefghijklmnopqrstuvwxyz" TO
035900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
036000     MOVE SPACES TO WKS-ACTIVIDAD-MAYUS
036100     MOVE RCR-ACTIVIDAD TO WKS-ACTIVIDAD-MAYUS
036200     INSPECT WKS-ACTIVIDAD-MAYUS CONVERTING
036300         "abcdefghijklmnopqrstuvwxyz" TO
036400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
036500     IF RCR-SECTOR = SPACES
036600        OR WKS-SECTOR-MAYUS = "NEEDS MAPPING"
036700        OR WKS-ACTIVIDAD-MAYUS = "NEEDS MAPPING"
036800        MOVE 1 TO WKS-NO-MAPEADO-SW
036900     END-IF
037000     IF WKS-NO-MAPEADO
037100        MOVE RCR-NOMBRE-CRUDO          TO RC5-ACTIVIDAD
037200        MOVE RCR-NOMBRE-CRUDO          TO RC5-MATERIALES
037300     ELSE
037400        MOVE RCR-ACTIVIDAD             TO RC5-ACTIVIDAD
037500        MOVE RCR-MATERIALES            TO RC5-MATERIALES
037600     END-IF
037700     MOVE RCR-CONTEO                   TO RC5-CONTEO
037800     MOVE RCR-UNIDAD                   TO RC5-UNIDAD
037900     MOVE RCR-BENEF-TIPO               TO RC5-BENEF-PRIMARIO
038000     MOVE RCR-COMENTARIOS              TO RC5-OBSERVACIONES
038100     MOVE RCR-COSTO-UNITARIO           TO RC5-COSTO-ACTIVIDAD
038200     MOVE "CHAPTER STATISTICAL REPORT" TO RC5-FUENTE
038300     PERFORM CALCULA-DERIVADOS THRU CALCULA-DERIVADOS-E
038400     IF NOT WKS-BENEF-ES-BLANCO
038500        MOVE WKS-BENEF-UNIDADES        TO RC5-NUM-BENEFICIARIOS
038600     END-IF
038700     IF NOT WKS-INDIV-ES-BLANCO
038800        MOVE WKS-INDIVIDUOS            TO RC5-NUM-INDIVIDUOS
038900     END-IF
039000     PERFORM CALCULA-COSTO-TOTAL THRU CALCULA-COSTO-TOTAL-E
039100     PERFORM PROCESA-FECHA THRU PROCESA-FECHA-E
039200*    22/07/2022 ABF DMS-0474 - UPSI-0 EN "ON" (PARM DE JCL)
039300*    PERMITE UNA CORRIDA SIN GEOCODIFICACION CUANDO EL MAESTRO
039400*    PCDREF DEL MES AUN NO LLEGA DEL EQUIPO DE DATOS; POR
039500*    DEFECTO (SWITCH APAGADO) SIEMPRE SE GEOCODIFICA.
039600     IF SW-CORRIDA-CON-GEOCODIFICACION
039700        PERFORM GEOCODIFICA-PCODE THRU GEOCODIFICA-PCODE-E
039800     END-IF
039900     PERFORM RESUELVE-VALIDACION THRU RESUELVE-VALIDACION-E.
040000 ARMA-REGISTRO-5W-E. EXIT.
040100
040200******************************************************************
040300*    DERIVE-CALCS - UNIDADES DE BENEFICIARIO E INDIVIDUOS        *
040400******************************************************************
040500 CALCULA-DERIVADOS SECTION.
040600     MOVE 0 TO WKS-BENEF-UNIDADES
040700     MOVE 0 TO WKS-INDIVIDUOS
040800     MOVE 1 TO WKS-BENEF-BLANCO-SW
040900     MOVE 1 TO WKS-INDIV-BLANCO-SW
041000     MOVE SPACES TO WKS-UNIDAD-MAYUS
041100     MOVE RCR-UNIDAD TO WKS-UNIDAD-MAYUS
041200     INSPECT WKS-UNIDAD-MAYUS CONVERTING
041300         "abcdefghijklmnopqrstuvwxyz" TO
041400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
041500     MOVE 0 TO WKS-ES-EFECTIVO-SW
041600     IF WKS-UNIDAD-MAYUS = "PESOS" OR WKS-UNIDAD-MAYUS = "PHP"
041700        OR WKS-UNIDAD-MAYUS = "CASH" OR WKS-UNIDAD-MAYUS = "PESO"
041800        MOVE 1 TO WKS-ES-EFECTIVO-SW
041900     END-IF
042000     IF NOT WKS-ES-EFECTIVO AND RCR-CANTIDAD > 0
042100        COMPUTE WKS-BENEF-UNIDADES ROUNDED =
042200                RCR-CONTEO / RCR-CANTIDAD
042300        MOVE 0 TO WKS-BENEF-BLANCO-SW
042400        IF RCR-PERS-POR-BENEF > 0
042500           COMPUTE WKS-INDIVIDUOS ROUNDED =
042600                   WKS-BENEF-UNIDADES * RCR-PERS-POR-BENEF
042700           MOVE 0 TO WKS-INDIV-BLANCO-SW
042800        END-IF
042900     END-IF.
043000 CALCULA-DERIVADOS-E. EXIT.
043100
043200******************************************************************
043300*    DERIVE-CALCS - COSTO TOTAL (REGLA ESPECIAL PARA EFECTIVO)   *
043400******************************************************************
043500 CALCULA-COSTO-TOTAL SECTION.
043600     MOVE 0 TO RC5-COSTO-TOTAL
043700     IF WKS-ES-EFECTIVO AND NOT WKS-BENEF-ES-BLANCO
043800                          AND WKS-BENEF-UNIDADES > 0
043900        COMPUTE RC5-COSTO-TOTAL ROUNDED =
044000                WKS-BENEF-UNIDADES * RCR-COSTO-UNITARIO
044100     ELSE
044200        COMPUTE RC5-COSTO-TOTAL ROUNDED =
044300                RCR-CONTEO * RCR-COSTO-UNITARIO
044400     END-IF.
044500 CALCULA-COSTO-TOTAL-E. EXIT.
044600
044700******************************************************************
044800*    DMS-5W-TRANSFORM - FECHA DE INICIO Y MES (SIN FUNCIONES     *
044900*    INTRINSECAS, VIA REDEFINES Y TABLA DE MESES)                *
045000******************************************************************
045100 PROCESA-FECHA SECTION.
045200*    22/07/2022 ABF DMS-0474 - SE PRUEBA MES Y DIA CONTRA LA
045300*    CLASE CLASE-NUMERICA ("0" THRU "9") EN VEZ DE IS NUMERIC,
045400*    QUE ES EL ESTILO QUE TRAE ESTE PROGRAMA EN SPECIAL-NAMES.
045500     MOVE 0 TO WKS-FECHA-VALIDA-SW
045600     MOVE RCR-FECHA-ACTIVIDAD TO WKS-FECHA-MMDDAAAA
045700     IF WKS-FEC-SEP1 = "/" AND WKS-FEC-SEP2 = "/"
045800        IF WKS-FEC-MM   IS CLASE-NUMERICA AND
045900           WKS-FEC-DD   IS CLASE-NUMERICA AND
046000           WKS-FEC-AAAA IS CLASE-NUMERICA
046100           IF WKS-FEC-MM >= "01" AND WKS-FEC-MM <= "12"
046200              MOVE 1 TO WKS-FECHA-VALIDA-SW
046300           END-IF
046400        END-IF
046500     END-IF
046600     IF WKS-FECHA-VALIDA
046700        STRING WKS-FEC-AAAA DELIMITED BY SIZE
046800               "-"          DELIMITED BY SIZE
046900               WKS-FEC-MM   DELIMITED BY SIZE
047000               "-"          DELIMITED BY SIZE
047100               WKS-FEC-DD   DELIMITED BY SIZE
047200               INTO RC5-FECHA-INICIO
047300        END-STRING
047400        MOVE WKS-FEC-MM TO WKS-MES-NUM
047500        MOVE WKS-MES-NOMBRE (WKS-MES-NUM) TO RC5-MES
047600     END-IF.
047700 PROCESA-FECHA-E. EXIT.
047800
047900******************************************************************
048000*    PCODE-GEOCODER - PROVINCIA >= 85%, LUEGO MUNICIPIO >= 85%   *
048100*    RESTRINGIDO A LA PROVINCIA YA RESUELTA.                     *
048200******************************************************************
048300 GEOCODIFICA-PCODE SECTION.
048400     MOVE 0 TO WKS-PROV-ENCONTRADA-SW
048500     MOVE 0 TO WKS-MUNI-ENCONTRADA-SW
048600     IF RCR-PROVINCIA NOT = SPACES AND WKS-PCOD-CANT > 0
048700        PERFORM RESUELVE-PROVINCIA THRU RESUELVE-PROVINCIA-E
048800        IF WKS-PROV-ENCONTRADA
048900           MOVE WKS-PCOD-REGION (WKS-MEJOR-INDICE-PROV)
049000                                 TO RC5-REGION
049100           MOVE WKS-PCOD-PROV-PCODE (WKS-MEJOR-INDICE-PROV)
049200                                 TO RC5-PROV-CODIGO
049300           IF RCR-MUNICIPIO NOT = SPACES
049400              PERFORM RESUELVE-MUNICIPIO THRU RESUELVE-MUNICIPIO-E
049500              IF WKS-MUNI-ENCONTRADA
049600                 MOVE WKS-PCOD-MUNI-PCODE (WKS-MEJOR-INDICE-MUNI)
049700                                       TO RC5-MUNI-CODIGO
049800              END-IF
049900           END-IF
050000        END-IF
050100     END-IF.
050200 GEOCODIFICA-PCODE-E. EXIT.
050300
050400 RESUELVE-PROVINCIA SECTION.
050500*    BUSQUEDA DE MEJOR COINCIDENCIA (FUZZY) DEL NOMBRE DE
050600*    PROVINCIA DEL RENGLON CONTRA TODA LA TABLA PCODE.
050700     MOVE 0 TO WKS-MEJOR-RATIO-PROV
050800     MOVE 0 TO WKS-MEJOR-INDICE-PROV
050900     MOVE SPACES TO WKS-SIM-A
051000     MOVE RCR-PROVINCIA TO WKS-SIM-A
051100     INSPECT WKS-SIM-A CONVERTING
051200         "abcdefghijklmnopqrstuvwxyz" TO
051300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
051400     PERFORM EVALUA-UNA-FILA-PROV THRU EVALUA-UNA-FILA-PROV-E
051500             VARYING WKS-I-PCOD FROM 1 BY 1
051600             UNTIL WKS-I-PCOD > WKS-PCOD-CANT
051700     IF WKS-MEJOR-RATIO-PROV >= 85
051800        MOVE 1 TO WKS-PROV-ENCONTRADA-SW
051900     END-IF.
052000 RESUELVE-PROVINCIA-E. EXIT.
052100
052200 EVALUA-UNA-FILA-PROV SECTION.
052300*    COMPARA UNA FILA DE LA TABLA PCODE Y CONSERVA LA DE MEJOR
052400*    RATIO VISTA HASTA AHORA.
052500     MOVE SPACES TO WKS-SIM-B
052600     MOVE WKS-PCOD-PROV-NOMBRE (WKS-I-PCOD) TO WKS-SIM-B
052700     INSPECT WKS-SIM-B CONVERTING
052800         "abcdefghijklmnopqrstuvwxyz" TO
052900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
053000     PERFORM CALCULA-SIMILITUD THRU CALCULA-SIMILITUD-E
053100     IF WKS-SIM-RATIO > WKS-MEJOR-RATIO-PROV
053200        MOVE WKS-SIM-RATIO TO WKS-MEJOR-RATIO-PROV
053300        MOVE WKS-I-PCOD TO WKS-MEJOR-INDICE-PROV
053400     END-IF.
053500 EVALUA-UNA-FILA-PROV-E. EXIT.
053600
053700 RESUELVE-MUNICIPIO SECTION.
053800*    IGUAL QUE RESUELVE-PROVINCIA, PERO EVALUA-UNA-FILA-MUNI
053900*    RESTRINGE LA COMPARACION A LA PROVINCIA YA RESUELTA (DMS-0248).
054000     MOVE 0 TO WKS-MEJOR-RATIO-MUNI
054100     MOVE 0 TO WKS-MEJOR-INDICE-MUNI
054200     MOVE SPACES TO WKS-SIM-A
054300     MOVE RCR-MUNICIPIO TO WKS-SIM-A
054400     INSPECT WKS-SIM-A CONVERTING
054500         "abcdefghijklmnopqrstuvwxyz" TO
054600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
054700     PERFORM EVALUA-UNA-FILA-MUNI THRU EVALUA-UNA-FILA-MUNI-E
054800             VARYING WKS-I-PCOD FROM 1 BY 1
054900             UNTIL WKS-I-PCOD > WKS-PCOD-CANT
055000     IF WKS-MEJOR-RATIO-MUNI >= 85
055100        MOVE 1 TO WKS-MUNI-ENCONTRADA-SW
055200     END-IF.
055300 RESUELVE-MUNICIPIO-E. EXIT.
055400
055500 EVALUA-UNA-FILA-MUNI SECTION.
055600*    DMS-0248 - SOLO ENTRAN A LA COMPARACION LAS FILAS DE LA
055700*    MISMA PROVINCIA YA GRABADA EN RC5-PROV-CODIGO.
055800     IF WKS-PCOD-PROV-PCODE (WKS-I-PCOD) = RC5-PROV-CODIGO
055900        MOVE SPACES TO WKS-SIM-B
056000        MOVE WKS-PCOD-MUNI-NOMBRE (WKS-I-PCOD) TO WKS-SIM-B
056100        INSPECT WKS-SIM-B CONVERTING
056200            "abcdefghijklmnopqrstuvwxyz" TO
056300            "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
056400        PERFORM CALCULA-SIMILITUD THRU CALCULA-SIMILITUD-E
056500        IF WKS-SIM-RATIO > WKS-MEJOR-RATIO-MUNI
056600           MOVE WKS-SIM-RATIO TO WKS-MEJOR-RATIO-MUNI
056700           MOVE WKS-I-PCOD TO WKS-MEJOR-INDICE-MUNI
056800        END-IF
056900     END-IF.
057000 EVALUA-UNA-FILA-MUNI-E. EXIT.
057100
057200******************************************************************
057300*    DMS-5W-TRANSFORM - ESTADO DE VALIDACION (ORDEN DE PRIORIDAD)*
057400******************************************************************
057500 RESUELVE-VALIDACION SECTION.
057600     EVALUATE TRUE
057700        WHEN RCR-ES-DUPLICADO
057800           MOVE "Check - Duplicate Mapping"
057900                               TO RC5-ESTADO-VALIDACION
058000        WHEN WKS-NO-MAPEADO AND WKS-BENEF-ES-BLANCO
058100                            AND WKS-INDIV-ES-BLANCO
058200           MOVE "Check"        TO RC5-ESTADO-VALIDACION
058300        WHEN WKS-NO-MAPEADO
058400           MOVE "Check Mapping" TO RC5-ESTADO-VALIDACION
058500        WHEN WKS-BENEF-ES-BLANCO AND WKS-INDIV-ES-BLANCO
058600           MOVE "Check Beneficiaries"
058700                               TO RC5-ESTADO-VALIDACION
058800        WHEN OTHER
058900           MOVE "For Validation" TO RC5-ESTADO-VALIDACION
059000     END-EVALUATE.
059100 RESUELVE-VALIDACION-E. EXIT.
059200
059300******************************************************************
059400*    LONGITUD SIN ESPACIOS FINALES DE UN CAMPO DE 30 POSICIONES  *
059500******************************************************************
059600 DETERMINA-LONGITUD SECTION.
059700*    BARRE DE DERECHA A IZQUIERDA HASTA HALLAR EL PRIMER
059800*    CARACTER NO-BLANCO; ESO DA EL LARGO SIN RELLENO.
059900     MOVE 0 TO WKS-LONG-SALIDA
060000     MOVE 0 TO WKS-LONG-BANDERA
060100     PERFORM DETERMINA-LONGITUD-UN-CAR THRU DETERMINA-LONGITUD-UN-CAR-E
060200             VARYING WKS-LONG-POS FROM 30 BY -1
060300             UNTIL WKS-LONG-POS < 1 OR WKS-LONG-BANDERA = 1.
060400 DETERMINA-LONGITUD-E. EXIT.
060500
060600 DETERMINA-LONGITUD-UN-CAR SECTION.
060700*    PRUEBA UNA SOLA POSICION DEL PERFORM VARYING DE ARRIBA.
060800     IF WKS-LONG-ENTRADA (WKS-LONG-POS:1) NOT = SPACE
060900        MOVE WKS-LONG-POS TO WKS-LONG-SALIDA
061000        MOVE 1 TO WKS-LONG-BANDERA
061100     END-IF.
061200 DETERMINA-LONGITUD-UN-CAR-E. EXIT.
061300
061400 CALCULA-SIMILITUD SECTION.
061500*    RATIO = 200 X COINCIDENCIAS / (LARGO-A + LARGO-B), TRUNCADO
061600*    A ENTERO; ES LA MISMA FORMULA QUE USA RELCONS1.
061700     MOVE 0 TO WKS-SIM-COINCIDENCIAS
061800     PERFORM CALCULA-SIMILITUD-UN-CAR THRU CALCULA-SIMILITUD-UN-CAR-E
061900             VARYING WKS-SIM-INDICE-CAR FROM 1 BY 1
062000             UNTIL WKS-SIM-INDICE-CAR > 37
062100     MOVE WKS-SIM-A TO WKS-LONG-ENTRADA
062200     PERFORM DETERMINA-LONGITUD THRU DETERMINA-LONGITUD-E
062300     MOVE WKS-LONG-SALIDA TO WKS-LEN-A
062400     MOVE WKS-SIM-B TO WKS-LONG-ENTRADA
062500     PERFORM DETERMINA-LONGITUD THRU DETERMINA-LONGITUD-E
062600     MOVE WKS-LONG-SALIDA TO WKS-LEN-B
062700     COMPUTE WKS-SIM-TOTAL = WKS-LEN-A + WKS-LEN-B
062800     IF WKS-SIM-TOTAL = 0
062900        MOVE 0 TO WKS-SIM-RATIO
063000     ELSE
063100        COMPUTE WKS-SIM-RATIO ROUNDED =
063200                (200 * WKS-SIM-COINCIDENCIAS) / WKS-SIM-TOTAL
063300     END-IF.
063400 CALCULA-SIMILITUD-E. EXIT.
063500
063600 CALCULA-SIMILITUD-UN-CAR SECTION.
063700*    CUENTA CUANTAS VECES APARECE UN CARACTER DEL ALFABETO BASE
063800*    EN CADA CADENA Y SUMA EL MENOR DE LOS DOS AL TOTAL.
063900     MOVE WKS-CARACTER-OCC (WKS-SIM-INDICE-CAR) TO WKS-CAR-ACTUAL
064000     MOVE 0 TO WKS-CNT-A
064100     MOVE 0 TO WKS-CNT-B
064200     INSPECT WKS-SIM-A TALLYING WKS-CNT-A FOR ALL WKS-CAR-ACTUAL
064300     INSPECT WKS-SIM-B TALLYING WKS-CNT-B FOR ALL WKS-CAR-ACTUAL
064400     IF WKS-CNT-A < WKS-CNT-B
064500        ADD WKS-CNT-A TO WKS-SIM-COINCIDENCIAS
064600     ELSE
064700        ADD WKS-CNT-B TO WKS-SIM-COINCIDENCIAS
064800     END-IF.
064900 CALCULA-SIMILITUD-UN-CAR-E. EXIT.
065000
065100 REPORTE-CORRIDA SECTION.
065200*    RESUMEN DE FIN DE CORRIDA PARA LA BITACORA DE OPERACIONES.
065300     DISPLAY "******************************************"
065400     MOVE WKS-FILAS-LEIDAS      TO WKS-MASCARA
065500     DISPLAY "RENGLONES LEIDOS DE RELENR    : " WKS-MASCARA
065600     MOVE WKS-FILAS-ESCRITAS    TO WKS-MASCARA
065700     DISPLAY "REGISTROS 5W ESCRITOS         : " WKS-MASCARA
065800     MOVE WKS-FILAS-DESCARTADAS TO WKS-MASCARA
065900     DISPLAY "REGISTROS DESCARTADOS (CONTEO): " WKS-MASCARA
066000     DISPLAY "******************************************".
066100 REPORTE-CORRIDA-E. EXIT.
066200
066300 CIERRA-ARCHIVOS SECTION.
066400*    CIERRE ORDENADO DE LOS TRES ARCHIVOS DEL PASO.
066500     CLOSE RELENR PCDREF DM5WOUT.
066600 CIERRA-ARCHIVOS-E. EXIT.
