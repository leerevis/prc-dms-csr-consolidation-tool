000100******************************************************************
000200* APLICACION  : DMS 5W / OPCEN - CONSOLIDACION AYUDA CAPITULOS   *
000300* PROGRAMA    : RELOPC01                                        *
000400* TIPO        : BATCH                                           *
000500* DESCRIPCION : LEE LOS RENGLONES YA DESPIVOTADOS Y MAPEADOS DE  *
000600*             : RELENR (SALIDA DE RELCONS1) Y ARMA EL REPORTE   *
000700*             : DIARIO DE ASISTENCIA DEL CENTRO DE OPERACIONES  *
000800*             : (OPCEN DISASTER STATISTICAL REPORT).            *
000900*             : ESTE PROGRAMA ERA PARTE DE LA TRANSACCION EN    *
001000*             : LINEA OPCADM01; SE CONVIRTIO A BATCH PORQUE EL  *
001100*             : CENTRO DE OPERACIONES SOLO NECESITA EL CORTE    *
001200*             : DIARIO CONSOLIDADO, NO CONSULTA EN LINEA.       *
001300* ARCHIVOS    : RELENR=E,OPCOUT=S                                *
001400* ACCION (ES) : P=PROCESA                                       *
001500* INSTALADO   : 30/08/1990                                      *
001600* TICKET      : DMS-0020                                        *
001700* NOMBRE      : GENERADOR REPORTE DIARIO OPCEN DSR               *
001800******************************************************************
001900*                 B I T A C O R A   D E   C A M B I O S         *
002000******************************************************************
002100* 30/08/1990 RDL DMS-0020 PROGRAMA INICIAL, CONVERTIDO DE LA      DMS0020
002200*                 TRANSACCION EN LINEA OPCADM01 A UN PASO BATCH
002300*                 QUE CORRE JUNTO CON EL CORTE DE RELCONS1.
002400* 12/12/1992 EMR DMS-0083 SE AGREGA LA MARCA DE "REQUIRES         DMS0083 
002500*                 MAPPING" PARA LOS RUBROS QUE NO RESOLVIERON
002600*                 CONTRA LA TABLA DE MAPEO.
002700* 08/05/1997 EMR DMS-0132 SE AGREGA EL CALCULO DE BENEFICIARIOS   DMS0132 
002800*                 (MISMA REGLA QUE EL REPORTE 5W).
002900* 27/09/1998 JBT DMS-0147 AJUSTE Y2K - LA FECHA DEL REPORTE       DMS0147 
003000*                 DIARIO PASA A GUARDARSE COMO AAAA-MM-DD.
003100* 09/02/1999 JBT DMS-0150 VALIDACION DE SIGLO EN EL PARSEO DE     DMS0150 
003200*                 FECHA PARA EL CIERRE ANUAL DEL CENTRO DE
003300*                 OPERACIONES.
003400* 14/07/2002 CQV DMS-0221 SE ELIMINA LA CONSULTA EN LINEA         DMS0221
003500*                 REMANENTE DE OPCADM01 (MAPA DE PANTALLA); EL
003600*                 PROGRAMA QUEDA COMPLETAMENTE BATCH.
003700* 05/03/2009 MSG DMS-0318 SE AGREGA EL CONTEO DE REGISTROS        DMS0318 
003800*                 "FOR VALIDATION" VS "VALIDATED" AL RESUMEN DE
003900*                 CORRIDA, A PETICION DEL CENTRO DE OPERACIONES.
004000* 19/08/2014 MSG DMS-0370 SE AGREGA EL FILTRO FINAL DE QTY        DMS0370 
004100*                 MAYOR A CERO ANTES DE ESCRIBIR EL RENGLON.
004200* 19/02/2021 ABF DMS-0460 SE ALINEA EL LAYOUT DE SALIDA CON EL    DMS0460
004300*                 ESTANDAR OPCEN DISASTER STATISTICAL REPORT
004400*                 DAILY-ASSISTANCE VIGENTE.
004500* 22/07/2022 ABF DMS-0474 SE AMARRA EL UPSI-0 (DIARIA/EXTRA-      DMS0474
004600*                 ORDINARIA) AL RESUMEN DE CORRIDA Y LA CLASE
004700*                 CLASE-NUMERICA A LA VALIDACION DE FECHA, YA
004800*                 QUE NO SE USABAN EN NINGUNA PARTE DEL PROGRAMA.
004900******************************************************************
005000 IDENTIFICATION DIVISION.
005100 PROGRAM-ID. RELOPC01.
005200 AUTHOR. R DE LEON.
005300 INSTALLATION. PRC-DATA-CENTER.
005400 DATE-WRITTEN. 30/08/1990.
005500 DATE-COMPILED.
005600 SECURITY. USO INTERNO - CRUZ ROJA FILIPINA.
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     UPSI-0 ON STATUS IS SW-CORRIDA-EXTRAORDINARIA
006200            OFF STATUS IS SW-CORRIDA-DIARIA
006300     CLASS CLASE-NUMERICA IS "0" THRU "9".
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600*    RENGLONES DESPIVOTADOS Y MAPEADOS (SALIDA DE RELCONS1)
006700     SELECT RELENR  ASSIGN TO RELENR
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS  IS FS-RELENR.
007000
007100*    REPORTE DIARIO DE ASISTENCIA OPCEN (SALIDA)
007200     SELECT OPCOUT  ASSIGN TO OPCOUT
007300            ORGANIZATION IS LINE SEQUENTIAL
007400            FILE STATUS  IS FS-OPCOUT.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  RELENR.
007900     COPY RCRELM.
008000 FD  OPCOUT.
008100     COPY RCOPOU.
008200
008300 WORKING-STORAGE SECTION.
008400*    STATUS DE LOS DOS ARCHIVOS DEL PASO, MAS SU VISTA COMBINADA.
008500 01  WKS-FS-STATUS.
008600     02  WKS-DOS-STATUS.
008700         04  FS-RELENR                 PIC 9(02) VALUE ZEROES.
008800         04  FS-OPCOUT                 PIC 9(02) VALUE ZEROES.
008900     02  FILLER                        PIC X(04) VALUE SPACES.
009000 01  WKS-STATUS-COMBINADO REDEFINES WKS-DOS-STATUS
009100                                   PIC 9(04).
009200
009300 77  WKS-PROGRAMA                      PIC X(08) VALUE "RELOPC01".
009400 77  WKS-ARCHIVO                       PIC X(08) VALUE SPACES.
009500
009600 01  WKS-BANDERAS.
009700*    FIN-RELENR SE PRUEBA EN EL PERFORM ... UNTIL DEL DRIVER.
009800     02  WKS-FIN-RELENR                PIC 9(01) COMP VALUE 0.
009900         88  FIN-RELENR                        VALUE 1.
010000     02  FILLER                  PIC X(01) VALUE SPACE.
010100
010200 01  WKS-CONTADORES-CORRIDA.
010300*    ACUMULADORES DEL RESUMEN QUE PIDE EL CENTRO DE OPERACIONES.
010400     02  WKS-FILAS-LEIDAS              PIC 9(09) COMP VALUE 0.
010500     02  WKS-FILAS-ESCRITAS            PIC 9(09) COMP VALUE 0.
010600     02  WKS-FILAS-DESCARTADAS         PIC 9(09) COMP VALUE 0.
010700     02  WKS-CONTADOR-FOR-VALIDATION   PIC 9(09) COMP VALUE 0.
010800     02  WKS-CONTADOR-VALIDADO         PIC 9(09) COMP VALUE 0.
010900     02  WKS-MASCARA                   PIC Z,ZZZ,ZZZ,ZZ9.
011000
011100******************************************************************
011200*    DESGLOSE DE LA FECHA MM/DD/AAAA PARA ARMAR AAAA-MM-DD, VIA  *
011300*    REDEFINES (SIN FUNCIONES INTRINSECAS)                       *
011400******************************************************************
011500     02  FILLER                  PIC X(01) VALUE SPACE.
011600 01  WKS-FECHA-MMDDAAAA                PIC X(10) VALUE SPACES.
011700 01  WKS-FECHA-MMDDAAAA-R REDEFINES WKS-FECHA-MMDDAAAA.
011800     02  WKS-FEC-MM                    PIC X(02).
011900     02  WKS-FEC-SEP1                  PIC X(01).
012000     02  WKS-FEC-DD                    PIC X(02).
012100     02  WKS-FEC-SEP2                  PIC X(01).
012200     02  WKS-FEC-AAAA                  PIC X(04).
012300
012400 01  WKS-FECHA-TRABAJO.
012500     02  WKS-FECHA-VALIDA-SW           PIC 9(01) COMP VALUE 0.
012600         88  WKS-FECHA-VALIDA                  VALUE 1.
012700
012800******************************************************************
012900*              CALCULOS DERIVADOS (DERIVE-CALCS)                 *
013000*   REESCRITOS AQUI: EL SHOP NO COMPARTE WORKING-STORAGE ENTRE   *
013100*   MODULOS DE CARGA DISTINTOS. UNICAMENTE SE NECESITA LA        *
013200*   UNIDAD DE BENEFICIARIO (BENEFICIARIES); EL REPORTE OPCEN NO  *
013300*   LLEVA INDIVIDUOS NI COSTO TOTAL.                             *
013400******************************************************************
013500     02  FILLER                  PIC X(01) VALUE SPACE.
013600 01  WKS-DERIVADOS-TRABAJO.
013700     02  WKS-UNIDAD-MAYUS              PIC X(12) VALUE SPACES.
013800     02  WKS-UNIDAD-MAYUS-R REDEFINES WKS-UNIDAD-MAYUS.
013900         04  WKS-UNIDAD-4               PIC X(04).
014000         04  FILLER                     PIC X(08).
014100     02  WKS-ES-EFECTIVO-SW            PIC 9(01) COMP VALUE 0.
014200         88  WKS-ES-EFECTIVO                   VALUE 1.
014300     02  WKS-BENEF-UNIDADES            PIC S9(07)V99 VALUE 0.
014400     02  WKS-BENEF-BLANCO-SW           PIC 9(01) COMP VALUE 0.
014500         88  WKS-BENEF-ES-BLANCO               VALUE 1.
014600     02  WKS-NO-MAPEADO-SW             PIC 9(01) COMP VALUE 0.
014700         88  WKS-NO-MAPEADO                    VALUE 1.
014800
014900 01  WKS-ESTADO-VALIDACION-OPC         PIC X(15) VALUE SPACES.
015000
015100 PROCEDURE DIVISION.
015200* 22/07/2022 ABF DMS-0470 SE RESTABLECE EL ESTILO DE LLAMADA     DMS0470
015300*                 PERFORM...THRU...-E QUE USA EL RESTO DE LA
015400*                 CASA PARA RANGOS DE PARRAFOS, EN VEZ DEL
015500*                 PERFORM SIMPLE QUE TRAIA ESTE MODULO.
015600 000-MAIN SECTION.
015700*    RUTINA MANEJADORA: ABRE, DESPACHA EL LOOP DE LECTURA/ARMADO
015800*    DEL RENGLON OPCEN, IMPRIME EL RESUMEN Y CIERRA.
015900     PERFORM APERTURA-ARCHIVOS THRU APERTURA-ARCHIVOS-E
016000     PERFORM LEE-RELENR THRU LEE-RELENR-E
016100     PERFORM PROCESA-RELENR THRU PROCESA-RELENR-E
016200         UNTIL FIN-RELENR
016300     PERFORM REPORTE-CORRIDA THRU REPORTE-CORRIDA-E
016400     PERFORM CIERRA-ARCHIVOS THRU CIERRA-ARCHIVOS-E
016500     STOP RUN.
016600 000-MAIN-E. EXIT.
016700
016800 APERTURA-ARCHIVOS SECTION.
016900*    ABRE EL RENGLON YA MAPEADO DE RELCONS1 Y EL REPORTE OPCEN.
017000     MOVE "RELOPC01" TO WKS-PROGRAMA
017100     OPEN INPUT  RELENR
017200          OUTPUT OPCOUT
017300     IF WKS-STATUS-COMBINADO NOT = 0
017400        DISPLAY ">>> ERROR AL ABRIR ARCHIVOS DE RELOPC01 <<<"
017500                UPON CONSOLE
017600        DISPLAY "    FS-RELENR=" FS-RELENR
017700                " FS-OPCOUT=" FS-OPCOUT
017800                UPON CONSOLE
017900        MOVE 91 TO RETURN-CODE
018000        STOP RUN
018100     END-IF.
018200 APERTURA-ARCHIVOS-E. EXIT.
018300
018400 LEE-RELENR SECTION.
018500*    LECTURA SECUENCIAL DEL RENGLON YA DESPIVOTADO POR RELCONS1.
018600     READ RELENR
018700         AT END MOVE 1 TO WKS-FIN-RELENR
018800               GO TO LEE-RELENR-E
018900     END-READ.
019000 LEE-RELENR-E. EXIT.
019100
019200******************************************************************
019300*    OPCEN-TRANSFORM - FILTRO FINAL: QTY DEBE SER MAYOR A 0      *
019400******************************************************************
019500 PROCESA-RELENR SECTION.
019600*    UN RENGLON CON CONTEO CERO NO REPRESENTA ASISTENCIA REAL,
019700*    SOLO SE CUENTA COMO DESCARTADO PARA EL RESUMEN DE CORRIDA.
019800     ADD 1 TO WKS-FILAS-LEIDAS
019900     IF RCR-CONTEO > 0
020000        PERFORM ARMA-REGISTRO-OPCEN THRU ARMA-REGISTRO-OPCEN-E
020100        WRITE RC-SALIDA-OPCEN
020200        ADD 1 TO WKS-FILAS-ESCRITAS
020300     ELSE
020400        ADD 1 TO WKS-FILAS-DESCARTADAS
020500     END-IF
020600     PERFORM LEE-RELENR THRU LEE-RELENR-E.
020700 PROCESA-RELENR-E. EXIT.
020800
020900 ARMA-REGISTRO-OPCEN SECTION.
021000*    RCR-SECTOR EN BLANCO INDICA QUE RELCONS1 NO PUDO RESOLVER
021100*    EL RUBRO CONTRA LA TABLA DE MAPEO (VER RCACTM); EL RENGLON
021200*    SE ESCRIBE IGUAL, PERO MARCADO PARA REVISION.
021300     INITIALIZE RC-SALIDA-OPCEN
021400     MOVE 0 TO WKS-NO-MAPEADO-SW
021500     IF RCR-SECTOR = SPACES
021600        MOVE 1 TO WKS-NO-MAPEADO-SW
021700     END-IF
021800     MOVE RCR-PROVINCIA                TO RCO-PROVINCIA
021900     MOVE RCR-CAPITULO                 TO RCO-CAPITULO
022000     MOVE RCR-MUNICIPIO                TO RCO-MUNICIPIO
022100     MOVE RCR-BARANGAY                 TO RCO-BARANGAY
022200     MOVE RCR-LUGAR                    TO RCO-LUGAR-EXACTO
022300*    SIN MAPEO SE DEJA EL TEXTO CRUDO DEL SISTEMA ORIGEN, PARA
022400*    QUE EL CENTRO DE OPERACIONES PUEDA IDENTIFICAR EL RUBRO.
022500     IF WKS-NO-MAPEADO
022600        MOVE RCR-NOMBRE-CRUDO          TO RCO-TIPO-INTERVENCION
022700        MOVE "FOR VALIDATION" TO WKS-ESTADO-VALIDACION-OPC
022800        ADD 1 TO WKS-CONTADOR-FOR-VALIDATION
022900     ELSE
023000        MOVE RCR-ACTIVIDAD             TO RCO-TIPO-INTERVENCION
023100        MOVE "VALIDATED"      TO WKS-ESTADO-VALIDACION-OPC
023200        ADD 1 TO WKS-CONTADOR-VALIDADO
023300     END-IF
023400     MOVE RCR-CONTEO                   TO RCO-CANTIDAD
023500     MOVE RCR-UNIDAD                   TO RCO-UNIDAD
023600     MOVE RCR-COMENTARIOS              TO RCO-MENU
023700     MOVE RCR-DONANTE                  TO RCO-SOCIOS
023800     PERFORM PROCESA-FECHA THRU PROCESA-FECHA-E
023900     PERFORM CALCULA-BENEFICIARIOS THRU CALCULA-BENEFICIARIOS-E
024000     IF NOT WKS-BENEF-ES-BLANCO
024100        MOVE WKS-BENEF-UNIDADES        TO RCO-BENEFICIARIOS
024200     END-IF.
024300 ARMA-REGISTRO-OPCEN-E. EXIT.
024400
024500 CALCULA-BENEFICIARIOS SECTION.
024600*    REGLA COMPARTIDA CON EL REPORTE 5W: LAS DISTRIBUCIONES EN
024700*    EFECTIVO (PESOS/PHP/CASH) NO CUENTAN UNIDADES DE BENEFICIARIO.
024800     MOVE 0 TO WKS-BENEF-UNIDADES
024900     MOVE 1 TO WKS-BENEF-BLANCO-SW
025000     MOVE SPACES TO WKS-UNIDAD-MAYUS
025100     MOVE RCR-UNIDAD TO WKS-UNIDAD-MAYUS
025200     INSPECT WKS-UNIDAD-MAYUS CONVERTING
025300         "abcdefghijklmnopqrstuvwxyz" TO
025400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
025500     MOVE 0 TO WKS-ES-EFECTIVO-SW
025600     IF WKS-UNIDAD-MAYUS = "PESOS" OR WKS-UNIDAD-MAYUS = "PHP"
025700        OR WKS-UNIDAD-MAYUS = "CASH" OR WKS-UNIDAD-MAYUS = "PESO"
025800        MOVE 1 TO WKS-ES-EFECTIVO-SW
025900     END-IF
026000     IF NOT WKS-ES-EFECTIVO AND RCR-CANTIDAD > 0
026100        COMPUTE WKS-BENEF-UNIDADES ROUNDED =
026200                RCR-CONTEO / RCR-CANTIDAD
026300        MOVE 0 TO WKS-BENEF-BLANCO-SW
026400     END-IF.
026500 CALCULA-BENEFICIARIOS-E. EXIT.
026600
026700 PROCESA-FECHA SECTION.
026800*    22/07/2022 ABF DMS-0474 - SE PRUEBA MES Y DIA CONTRA LA
026900*    CLASE CLASE-NUMERICA ("0" THRU "9") EN VEZ DE IS NUMERIC.
027000     MOVE 0 TO WKS-FECHA-VALIDA-SW
027100     MOVE RCR-FECHA-ACTIVIDAD TO WKS-FECHA-MMDDAAAA
027200     IF WKS-FEC-SEP1 = "/" AND WKS-FEC-SEP2 = "/"
027300        IF WKS-FEC-MM   IS CLASE-NUMERICA AND
027400           WKS-FEC-DD   IS CLASE-NUMERICA AND
027500           WKS-FEC-AAAA IS CLASE-NUMERICA
027600           IF WKS-FEC-MM >= "01" AND WKS-FEC-MM <= "12"
027700              MOVE 1 TO WKS-FECHA-VALIDA-SW
027800           END-IF
027900        END-IF
028000     END-IF
028100     IF WKS-FECHA-VALIDA
028200*       SE ARMA AAAA-MM-DD (AJUSTE Y2K DMS-0147) SIN FUNCTION,
028300*       VIA STRING SOBRE LOS SUB-CAMPOS YA VALIDADOS ARRIBA.
028400        STRING WKS-FEC-AAAA DELIMITED BY SIZE
028500               "-"          DELIMITED BY SIZE
028600               WKS-FEC-MM   DELIMITED BY SIZE
028700               "-"          DELIMITED BY SIZE
028800               WKS-FEC-DD   DELIMITED BY SIZE
028900               INTO RCO-FECHA
029000        END-STRING
029100     END-IF.
029200 PROCESA-FECHA-E. EXIT.
029300
029400 REPORTE-CORRIDA SECTION.
029500*    22/07/2022 ABF DMS-0474 - EL PARM DE JCL (UPSI-0) INDICA SI
029600*    LA CORRIDA ES LA DIARIA DE PRODUCCION O UNA EXTRAORDINARIA
029700*    (REPROCESO), PARA QUE EL RESUMEN DE ABAJO LO DEJE CONSTAR.
029800     DISPLAY "******************************************"
029900     IF SW-CORRIDA-EXTRAORDINARIA
030000        DISPLAY "RELOPC01 - CORRIDA EXTRAORDINARIA (REPROCESO)"
030100     ELSE
030200        DISPLAY "RELOPC01 - CORRIDA DIARIA DE PRODUCCION"
030300     END-IF
030400     MOVE WKS-FILAS-LEIDAS      TO WKS-MASCARA
030500     DISPLAY "RENGLONES LEIDOS DE RELENR    : " WKS-MASCARA
030600     MOVE WKS-FILAS-ESCRITAS    TO WKS-MASCARA
030700     DISPLAY "REGISTROS OPCEN ESCRITOS      : " WKS-MASCARA
030800     MOVE WKS-FILAS-DESCARTADAS TO WKS-MASCARA
030900     DISPLAY "REGISTROS DESCARTADOS (QTY)   : " WKS-MASCARA
031000     MOVE WKS-CONTADOR-FOR-VALIDATION TO WKS-MASCARA
031100     DISPLAY "REGISTROS FOR VALIDATION      : " WKS-MASCARA
031200     MOVE WKS-CONTADOR-VALIDADO TO WKS-MASCARA
031300     DISPLAY "REGISTROS VALIDATED           : " WKS-MASCARA
031400     DISPLAY "******************************************".
031500 REPORTE-CORRIDA-E. EXIT.
031600
031700 CIERRA-ARCHIVOS SECTION.
031800*    CIERRE ORDENADO DE LOS DOS ARCHIVOS DEL PASO.
031900     CLOSE RELENR OPCOUT.
032000 CIERRA-ARCHIVOS-E. EXIT.
