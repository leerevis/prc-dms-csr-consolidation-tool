000100******************************************************************
000200*    RCUNMP  -  RENGLON DEL REPORTE DE EXCEPCION DE ACTIVIDADES  *
000300*                SIN MAPEO. ESCRITO POR RELCONS1 EN UNMAP.       *
000400******************************************************************
000500 01  RC-SALIDA-NOMAPEO.
000600     05  RCU-ACTIVIDAD-SIN-MAPEO   PIC X(50).
000700     05  RCU-ACCION-REQUERIDA      PIC X(25).
000800     05  FILLER                    PIC X(05).
