000100******************************************************************
000200*    RCACTM  -  MAESTRO DE MAPEO DE ACTIVIDADES (TAXONOMIA)      *
000300*                CLAVE POR NOMBRE CRUDO DEL RUBRO. SE CARGA      *
000400*                COMPLETO EN MEMORIA EN RELCONS1 (WKS-TABLA-     *
000500*                ACTMAP) PARA LA COMPARACION POR SIMILITUD.      *
000600******************************************************************
000700 01  RC-ACTIVIDAD-MAPEO.
000800     05  RCA-NOMBRE-CRUDO          PIC X(50).
000900     05  RCA-SECTOR                PIC X(30).
001000     05  RCA-SUBSECTOR             PIC X(30).
001100     05  RCA-ACTIVIDAD             PIC X(40).
001200     05  RCA-MATERIALES            PIC X(40).
001300     05  RCA-BENEF-TIPO            PIC X(20).
001400     05  RCA-CANTIDAD              PIC 9(05).
001500     05  RCA-PERS-POR-BENEF        PIC 9(03)V99.
001600     05  RCA-UNIDAD                PIC X(12).
001700     05  RCA-COSTO-UNITARIO        PIC 9(09)V99.
001800     05  FILLER                    PIC X(15).
