000100******************************************************************
000200* APLICACION  : DMS 5W / OPCEN - CONSOLIDACION AYUDA CAPITULOS   *
000300* PROGRAMA    : RELCONS1                                        *
000400* TIPO        : BATCH                                           *
000500* DESCRIPCION : LEE LOS REPORTES ESTADISTICOS DE CAPITULO (UNO O*
000600*             : VARIOS ARCHIVOS CONCATENADOS, CADA UNO CON SU   *
000700*             : PROPIO RENGLON DE CABECERA), DESPIVOTA CADA     *
000800*             : COLUMNA DE RUBRO DE AYUDA A UN RENGLON, RESUELVE*
000900*             : EL NOMBRE DEL RUBRO CONTRA LA TABLA DE MAPEO DE *
001000*             : ACTIVIDADES POR SIMILITUD, Y DEJA EL RESULTADO  *
001100*             : ENRIQUECIDO EN RELENR PARA RELDMS01 / RELOPC01. *
001200*             : TAMBIEN PRODUCE EL REPORTE DE EXCEPCION DE      *
001300*             : RUBROS SIN MAPEO (UNMAP).                       *
001400* ARCHIVOS    : RELIN=E,ACTMAP=E,RELENR=S,UNMAP=S               *
001500* ACCION (ES) : P=PROCESA                                       *
001600* INSTALADO   : 14/03/1989                                      *
001700* TICKET      : DMS-0001                                        *
001800* NOMBRE      : CONSOLIDACION REPORTE ESTADISTICO DE CAPITULO   *
001900******************************************************************
002000*                 B I T A C O R A   D E   C A M B I O S         *
002100******************************************************************
002200* 14/03/1989 RDL DMS-0001 PROGRAMA INICIAL. CONSOLIDA LOS         DMS0001 
002300*                 REPORTES DE VIVERES Y KITS DE LOS CAPITULOS DE
002400*                 MANILA, CEBU Y DAVAO EN UN SOLO ARCHIVO PLANO.
002500* 02/07/1991 RDL DMS-0037 SE AGREGA EL CAPITULO Y EL DONANTE      DMS0037 
002600*                 COMO CAMPOS FIJOS DE CADA RENGLON.
002700* 20/11/1993 EMR DMS-0091 CORRIGE TRUNCADO DEL NOMBRE DE RUBRO    DMS0091 
002800*                 CUANDO EXCEDIA 30 POSICIONES. SE AMPLIA A 50.
002900* 09/02/1996 EMR DMS-0118 SE AGREGA EL RENGLON DE CABECERA POR    DMS0118 
003000*                 ARCHIVO PARA PODER CONCATENAR VARIOS CAPITULOS
003100*                 EN UNA SOLA CORRIDA (ANTES ERA UN JCL POR CADA
003200*                 CAPITULO).
003300* 30/09/1998 JBT DMS-0145 AJUSTE Y2K - EL ANIO DE LA FECHA DE     DMS0145 
003400*                 ACTIVIDAD PASA DE 2 A 4 POSICIONES EN TODOS
003500*                 LOS ARCHIVOS DE ENTRADA.
003600* 15/01/1999 JBT DMS-0146 VALIDACION DE FIN DE SIGLO EN EL        DMS0146 
003700*                 CIERRE ANUAL DE CONSOLIDACION.
003800* 03/05/2001 CQV DMS-0203 SE REEMPLAZA LA COMPARACION EXACTA DE   DMS0203 
003900*                 NOMBRE DE RUBRO POR SIMILITUD DE CARACTERES,
004000*                 YA QUE LOS CAPITULOS TIPEAN EL RUBRO DISTINTO
004100*                 CADA MES.
004200* 18/08/2004 CQV DMS-0240 SE AGREGA LA CLASIFICACION AUTOMATICA   DMS0240 
004300*                 DE COLUMNA ESTATICA VS COLUMNA DE RUBRO, YA NO
004400*                 SE ASUME UN ORDEN FIJO DE COLUMNAS.
004500* 11/03/2008 MSG DMS-0301 LA TABLA DE MAPEO DE ACTIVIDADES SE     DMS0301 
004600*                 CARGA COMPLETA EN MEMORIA AL INICIO DE LA
004700*                 CORRIDA EN LUGAR DE LEERSE POR CADA RENGLON.
004800* 27/06/2013 MSG DMS-0355 SE AGREGA EL REPORTE DE EXCEPCION DE    DMS0355 
004900*                 RUBROS SIN MAPEO (UNMAP) PARA QUE EL EQUIPO DE
005000*                 INFORMACION AMPLIE LA TABLA DE MAPEO.
005100* 05/10/2018 ABF DMS-0410 SE SEPARA LA GENERACION DEL FORMATO     DMS0410 
005200*                 DE SALIDA (5W / OPCEN) A PROGRAMAS APARTE. DE
005300*                 AQUI EN ADELANTE RELCONS1 SOLO DESPIVOTA Y
005400*                 MAPEA, EL FORMATO DE SALIDA LO ARMAN RELDMS01
005500*                 Y RELOPC01.
005600* 19/02/2021 ABF DMS-0452 SE VUELVE A ESCRIBIR LA CLASIFICACION   DMS0452 
005700*                 DE COLUMNAS Y LA COMPARACION POR SIMILITUD
005800*                 PARA QUEDAR ALINEADAS CON LA NUEVA GUIA DEL
005900*                 EQUIPO DE DATOS (RATIO DE 2 X COINCIDENCIAS
006000*                 SOBRE EL TOTAL DE CARACTERES DE AMBAS CADENAS).
006100* 22/07/2022 ABF DMS-0471 SE RESTABLECE EL ESTILO PERFORM...THRU   DMS0471
006200*                 ...-E QUE USA EL RESTO DE LA CASA PARA RANGOS
006300*                 DE PARRAFOS, MAS UN GO TO EN LA LECTURA DE
006400*                 RELIN PARA CORTAR AL FIN DE ARCHIVO.
006500******************************************************************
006600 IDENTIFICATION DIVISION.
006700 PROGRAM-ID. RELCONS1.
006800 AUTHOR. R DE LEON.
006900 INSTALLATION. PRC-DATA-CENTER.
007000 DATE-WRITTEN. 14/03/1989.
007100 DATE-COMPILED.
007200 SECURITY. USO INTERNO - CRUZ ROJA FILIPINA.
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM
007700     UPSI-0 ON STATUS IS SW-VALIDACION-EXTRA
007800            OFF STATUS IS SW-SIN-VALIDACION-EXTRA
007900     CLASS CLASE-ALFA IS "A" THRU "Z".
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200*    REPORTE ESTADISTICO DE CAPITULO, FORMATO ANCHO (VER RCWIDE)
008300     SELECT RELIN  ASSIGN TO RELIN
008400            ORGANIZATION IS LINE SEQUENTIAL
008500            FILE STATUS  IS FS-RELIN.
008600
008700*    TABLA DE MAPEO DE ACTIVIDADES (TAXONOMIA)
008800     SELECT ACTMAP ASSIGN TO ACTMAP
008900            ORGANIZATION IS LINE SEQUENTIAL
009000            FILE STATUS  IS FS-ACTMAP.
009100
009200*    RENGLON DESPIVOTADO Y ENRIQUECIDO (SALIDA)
009300     SELECT RELENR ASSIGN TO RELENR
009400            ORGANIZATION IS LINE SEQUENTIAL
009500            FILE STATUS  IS FS-RELENR.
009600
009700*    REPORTE DE EXCEPCION DE RUBROS SIN MAPEO (SALIDA)
009800     SELECT UNMAP  ASSIGN TO UNMAP
009900            ORGANIZATION IS LINE SEQUENTIAL
010000            FILE STATUS  IS FS-UNMAP.
010100
010200 DATA DIVISION.
010300 FILE SECTION.
010400******************************************************************
010500*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
010600******************************************************************
010700 FD  RELIN.
010800     COPY RCWIDE.
010900 FD  ACTMAP.
011000     COPY RCACTM.
011100 FD  RELENR.
011200     COPY RCRELM.
011300 FD  UNMAP.
011400     COPY RCUNMP.
011500
011600 WORKING-STORAGE SECTION.
011700******************************************************************
011800*           RECURSOS RUTINAS DE VALIDACION FILE-STATUS           *
011900******************************************************************
012000 01  WKS-FS-STATUS.
012100     02  WKS-CUATRO-STATUS.
012200         04  FS-RELIN                  PIC 9(02) VALUE ZEROES.
012300         04  FS-ACTMAP                 PIC 9(02) VALUE ZEROES.
012400         04  FS-RELENR                 PIC 9(02) VALUE ZEROES.
012500         04  FS-UNMAP                  PIC 9(02) VALUE ZEROES.
012600     02  FILLER                        PIC X(08) VALUE SPACES.
012700*    VISTA NUMERICA COMBINADA - CERO SIGNIFICA LOS 4 ARCHIVOS OK
012800 01  WKS-STATUS-COMBINADO REDEFINES WKS-CUATRO-STATUS
012900                                   PIC 9(08).
013000
013100 77  WKS-PROGRAMA                      PIC X(08) VALUE "RELCONS1".
013200 77  WKS-ARCHIVO                       PIC X(08) VALUE SPACES.
013300 77  WKS-ACCION                        PIC X(10) VALUE SPACES.
013400 77  WKS-LLAVE                         PIC X(32) VALUE SPACES.
013500
013600******************************************************************
013700*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
013800******************************************************************
013900 01  WKS-BANDERAS.
014000     02  WKS-FIN-RELIN                 PIC 9(01) COMP VALUE 0.
014100         88  FIN-RELIN                          VALUE 1.
014200     02  WKS-FIN-ACTMAP                PIC 9(01) COMP VALUE 0.
014300         88  FIN-ACTMAP                         VALUE 1.
014400     02  FILLER                  PIC X(01) VALUE SPACE.
014500
014600 01  WKS-CONTADORES-CORRIDA.
014700     02  WKS-ARCHIVOS-PROC             PIC 9(05) COMP VALUE 0.
014800     02  WKS-FILAS-ARCHIVO             PIC 9(07) COMP VALUE 0.
014900     02  WKS-FILAS-TOTAL               PIC 9(09) COMP VALUE 0.
015000     02  WKS-SALIDA-ARCHIVO            PIC 9(07) COMP VALUE 0.
015100     02  WKS-SALIDA-TOTAL              PIC 9(09) COMP VALUE 0.
015200     02  WKS-NOMAPEO-TOTAL             PIC 9(07) COMP VALUE 0.
015300     02  WKS-ENCAB-RARO-TOTAL          PIC 9(05) COMP VALUE 0.
015400     02  WKS-MASCARA                   PIC Z,ZZZ,ZZZ,ZZ9.
015500
015600******************************************************************
015700*         DESGLOSE DEL RENGLON ANCHO EN COLUMNAS INDIVIDUALES    *
015800******************************************************************
015900     02  FILLER                  PIC X(01) VALUE SPACE.
016000 01  WKS-RENGLON-ANCHO-TRABAJO.
016100     02  WKS-LARGO-RENGLON             PIC 9(04) COMP VALUE 0.
016200     02  WKS-PUNTERO                   PIC 9(04) COMP VALUE 1.
016300     02  WKS-COL-IDX                   PIC 9(02) COMP VALUE 0.
016400     02  WKS-NUM-COLUMNAS              PIC 9(02) COMP VALUE 0.
016500     02  FILLER                  PIC X(01) VALUE SPACE.
016600
016700 01  WKS-TABLA-CAMPOS-CRUDOS.
016800     02  WKS-CAMPO-CRUDO OCCURS 40 TIMES
016900                          PIC X(50).
017000     02  FILLER                  PIC X(01) VALUE SPACE.
017100
017200 01  WKS-TABLA-COLUMNAS.
017300     02  WKS-COL-DATOS OCCURS 40 TIMES
017400                       INDEXED BY WKS-I-COL.
017500         04  WKS-COL-TEXTO             PIC X(50).
017600         04  WKS-COL-TIPO              PIC X(01).
017700             88  WKS-COL-ES-ESTATICO           VALUE "E".
017800             88  WKS-COL-ES-ACTIVIDAD          VALUE "A".
017900         04  WKS-COL-CAMPO-ID          PIC 9(01).
018000     02  FILLER                  PIC X(01) VALUE SPACE.
018100
018200 01  WKS-TABLA-VALORES.
018300     02  WKS-VAL-TEXTO OCCURS 40 TIMES
018400                       PIC X(50)
018500                       INDEXED BY WKS-I-VAL.
018600
018700*    LOS 8 CAMPOS FIJOS DEL RENGLON, YA EXTRAIDOS DE LA FILA
018800     02  FILLER                  PIC X(01) VALUE SPACE.
018900 01  WKS-VALORES-FIJOS.
019000     02  WKS-VAL-FECHA                 PIC X(10).
019100     02  WKS-VAL-LUGAR                 PIC X(40).
019200     02  WKS-VAL-BARANGAY              PIC X(30).
019300     02  WKS-VAL-MUNICIPIO             PIC X(30).
019400     02  WKS-VAL-PROVINCIA             PIC X(30).
019500     02  WKS-VAL-CAPITULO              PIC X(30).
019600     02  WKS-VAL-DONANTE               PIC X(30).
019700     02  WKS-VAL-COMENTARIOS           PIC X(60).
019800
019900******************************************************************
020000*    TABLA DE LOS 8 NOMBRES DE COLUMNA ESTATICOS CONOCIDOS,      *
020100*    ARMADA COMO FILLER + REDEFINES (COSTUMBRE DE LA CASA PARA   *
020200*    TABLAS FIJAS PEQUENAS). EL PRIMER DIGITO ES EL ID DE CAMPO. *
020300******************************************************************
020400 01  WKS-ESTATICOS-INIC.
020500     02  FILLER  PIC X(41) VALUE
020600         "1DATE OF ACTIVITY                        ".
020700     02  FILLER  PIC X(41) VALUE
020800         "2LOCATION NOTES/PLACE/EVACUATION CENTER  ".
020900     02  FILLER  PIC X(41) VALUE
021000         "3BARANGAY                                ".
021100     02  FILLER  PIC X(41) VALUE
021200         "4MUNICIPALITY/CITY                       ".
021300     02  FILLER  PIC X(41) VALUE
021400         "5PROVINCE                                ".
021500     02  FILLER  PIC X(41) VALUE
021600         "6CHAPTER                                 ".
021700     02  FILLER  PIC X(41) VALUE
021800         "7RELIEF DONOR                            ".
021900     02  FILLER  PIC X(41) VALUE
022000         "8ADDITIONAL COMMENTS                     ".
022100 01  WKS-TABLA-ESTATICOS REDEFINES WKS-ESTATICOS-INIC.
022200     02  WKS-EST-ENTRADA OCCURS 8 TIMES.
022300         04  WKS-EST-ID                PIC 9(01).
022400         04  WKS-EST-NOMBRE            PIC X(40).
022500
022600 01  WKS-CLASIFICA-TRABAJO.
022700     02  WKS-MEJOR-RATIO-EST           PIC 9(03) COMP VALUE 0.
022800     02  WKS-INDICE-EST                PIC 9(01) COMP VALUE 0.
022900     02  WKS-CAMPO-GANADOR             PIC 9(01) COMP VALUE 0.
023000
023100******************************************************************
023200*              TABLA DE MAPEO DE ACTIVIDADES EN MEMORIA          *
023300******************************************************************
023400     02  FILLER                  PIC X(01) VALUE SPACE.
023500 01  WKS-TABLA-ACTMAP.
023600     02  WKS-ACTM-CANT                 PIC 9(04) COMP VALUE 0.
023700     02  WKS-ACTM-FILAS OCCURS 0 TO 1500 TIMES
023800                        DEPENDING ON WKS-ACTM-CANT
023900                        INDEXED BY WKS-I-ACTM.
024000         04  WKS-ACTM-NOMBRE           PIC X(50).
024100         04  WKS-ACTM-SECTOR           PIC X(30).
024200         04  WKS-ACTM-SUBSECTOR        PIC X(30).
024300         04  WKS-ACTM-ACTIVIDAD        PIC X(40).
024400         04  WKS-ACTM-MATERIALES       PIC X(40).
024500         04  WKS-ACTM-BENEF-TIPO       PIC X(20).
024600         04  WKS-ACTM-CANTIDAD         PIC 9(05).
024700         04  WKS-ACTM-PERS-BENEF       PIC 9(03)V99.
024800         04  WKS-ACTM-UNIDAD           PIC X(12).
024900         04  WKS-ACTM-COSTO            PIC 9(09)V99.
025000         04  FILLER                PIC X(01) VALUE SPACE.
025100
025200*    LISTA DE NOMBRES DE RUBRO DISTINTOS SIN MAPEO EN LA CORRIDA
025300 01  WKS-TABLA-NOMAPEO.
025400     02  WKS-NOM-CANT                  PIC 9(04) COMP VALUE 0.
025500     02  WKS-NOM-FILAS OCCURS 0 TO 500 TIMES
025600                       DEPENDING ON WKS-NOM-CANT
025700                       INDEXED BY WKS-I-NOM.
025800         04  WKS-NOM-TEXTO             PIC X(50).
025900         04  FILLER                PIC X(01) VALUE SPACE.
026000
026100 01  WKS-RESUELVE-TRABAJO.
026200     02  WKS-NOMBRE-CRUDO-ACTUAL       PIC X(50).
026300     02  WKS-MEJOR-RATIO-ACT           PIC 9(03) COMP VALUE 0.
026400     02  WKS-MEJOR-INDICE-ACT          PIC 9(04) COMP VALUE 0.
026500     02  WKS-HUBO-EXACTA-SW            PIC 9(01) COMP VALUE 0.
026600         88  WKS-HUBO-EXACTA                   VALUE 1.
026700     02  WKS-EXISTE-NOMAPEO-SW         PIC 9(01) COMP VALUE 0.
026800         88  WKS-EXISTE-NOMAPEO                VALUE 1.
026900     02  WKS-MAPEADO-FLAG              PIC 9(01) COMP VALUE 0.
027000         88  WKS-QUEDO-MAPEADO                 VALUE 1.
027100     02  FILLER                  PIC X(01) VALUE SPACE.
027200
027300 01  WKS-CONTEO-TRABAJO.
027400     02  WKS-CONTEO-TEXTO              PIC X(50).
027500     02  WKS-CONTEO-NUM                PIC S9(07) COMP VALUE 0.
027600     02  WKS-CONTEO-VALIDO-SW          PIC 9(01) COMP VALUE 0.
027700         88  WKS-CONTEO-ES-VALIDO              VALUE 1.
027800
027900******************************************************************
028000*   CALCULO DE SIMILITUD (RATIO DE GESTALT/LEVENSHTEIN) ENTRE    *
028100*   DOS CADENAS: 2 X COINCIDENCIAS / TOTAL DE CARACTERES.        *
028200******************************************************************
028300     02  FILLER                  PIC X(01) VALUE SPACE.
028400 01  WKS-CARACTERES-BASE               PIC X(37) VALUE
028500     "ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789".
028600 01  WKS-TABLA-CARACTERES REDEFINES WKS-CARACTERES-BASE.
028700     02  WKS-CARACTER-OCC OCCURS 37 TIMES
028800                          PIC X(01).
028900
029000 01  WKS-SIMILITUD-TRABAJO.
029100     02  WKS-SIM-A                     PIC X(50) VALUE SPACES.
029200     02  WKS-SIM-B                     PIC X(50) VALUE SPACES.
029300     02  WKS-SIM-INDICE-CAR            PIC 9(02) COMP VALUE 0.
029400     02  WKS-SIM-COINCIDENCIAS         PIC 9(04) COMP VALUE 0.
029500     02  WKS-SIM-TOTAL                 PIC 9(04) COMP VALUE 0.
029600     02  WKS-SIM-RATIO                 PIC 9(03) COMP VALUE 0.
029700     02  WKS-CNT-A                     PIC 9(03) COMP VALUE 0.
029800     02  WKS-CNT-B                     PIC 9(03) COMP VALUE 0.
029900     02  WKS-CAR-ACTUAL                PIC X(01) VALUE SPACE.
030000     02  FILLER                  PIC X(01) VALUE SPACE.
030100
030200 01  WKS-LONGITUD-TRABAJO.
030300     02  WKS-LONG-ENTRADA              PIC X(50) VALUE SPACES.
030400     02  WKS-LONG-SALIDA               PIC 9(02) COMP VALUE 0.
030500     02  WKS-LONG-POS                  PIC 9(02) COMP VALUE 0.
030600     02  WKS-LONG-BANDERA              PIC 9(01) COMP VALUE 0.
030700     02  WKS-LEN-A                     PIC 9(02) COMP VALUE 0.
030800     02  WKS-LEN-B                     PIC 9(02) COMP VALUE 0.
030900     02  FILLER                  PIC X(01) VALUE SPACE.
031000
031100 01  WKS-LARGO-RENGLON-TRABAJO.
031200     02  WKS-LARGO-ENTRADA             PIC X(3998) VALUE SPACES.
031300     02  WKS-LARGO-SALIDA              PIC 9(04) COMP VALUE 0.
031400     02  WKS-LARGO-POS                 PIC 9(04) COMP VALUE 0.
031500     02  WKS-LARGO-BANDERA             PIC 9(01) COMP VALUE 0.
031600     02  FILLER                  PIC X(01) VALUE SPACE.
031700
031800 PROCEDURE DIVISION.
031900******************************************************************
032000*               S E C C I O N    P R I N C I P A L               *
032100******************************************************************
032200 000-MAIN SECTION.
032300*    RUTINA MANEJADORA: ABRE, CARGA EL MAPEO, DESPACHA EL LOOP DE
032400*    RENGLONES CRUDOS Y DESPACHA LOS REPORTES DE FIN DE CORRIDA.
032500     PERFORM APERTURA-ARCHIVOS THRU APERTURA-ARCHIVOS-E
032600     PERFORM CARGA-TABLA-ACTMAP THRU CARGA-TABLA-ACTMAP-E
032700     PERFORM LEE-RELIN THRU LEE-RELIN-E
032800     PERFORM PROCESA-RENGLONES THRU PROCESA-RENGLONES-E UNTIL FIN-RELIN
032900     IF WKS-ARCHIVOS-PROC > 0
033000        PERFORM REPORTE-ARCHIVO THRU REPORTE-ARCHIVO-E
033100     END-IF
033200     PERFORM ESCRIBE-NOMAPEO THRU ESCRIBE-NOMAPEO-E
033300             VARYING WKS-I-NOM FROM 1 BY 1
033400             UNTIL WKS-I-NOM > WKS-NOM-CANT
033500     PERFORM REPORTE-CORRIDA THRU REPORTE-CORRIDA-E
033600     PERFORM CIERRA-ARCHIVOS THRU CIERRA-ARCHIVOS-E
033700     STOP RUN.
033800 000-MAIN-E. EXIT.
033900
034000 APERTURA-ARCHIVOS SECTION.
034100*    ABRE LOS CUATRO ARCHIVOS DEL PASO: RENGLON CRUDO, TABLA DE
034200*    MAPEO, RENGLON ENRIQUECIDO (SALIDA) Y EXCEPCIONES SIN MAPEO.
034300     MOVE "RELCONS1" TO WKS-PROGRAMA
034400     OPEN INPUT  RELIN ACTMAP
034500          OUTPUT RELENR UNMAP
034600     IF WKS-STATUS-COMBINADO NOT = 0
034700        MOVE "OPEN"    TO WKS-ACCION
034800        MOVE SPACES    TO WKS-LLAVE
034900        MOVE "VARIOS"  TO WKS-ARCHIVO
035000        DISPLAY ">>> ERROR AL ABRIR ARCHIVOS DE RELCONS1 <<<"
035100                UPON CONSOLE
035200        DISPLAY "    FS-RELIN=" FS-RELIN " FS-ACTMAP=" FS-ACTMAP
035300                " FS-RELENR=" FS-RELENR " FS-UNMAP=" FS-UNMAP
035400                UPON CONSOLE
035500        MOVE 91 TO RETURN-CODE
035600        STOP RUN
035700     END-IF.
035800 APERTURA-ARCHIVOS-E. EXIT.
035900
036000******************************************************************
036100*          CARGA DE LA TABLA DE MAPEO DE ACTIVIDADES             *
036200******************************************************************
036300 CARGA-TABLA-ACTMAP SECTION.
036400     PERFORM LEE-ACTMAP THRU LEE-ACTMAP-E
036500     PERFORM AGREGA-FILA-ACTMAP THRU AGREGA-FILA-ACTMAP-E
036600             UNTIL FIN-ACTMAP.
036700 CARGA-TABLA-ACTMAP-E. EXIT.
036800
036900 AGREGA-FILA-ACTMAP SECTION.
037000*    UNA FILA DE LA TABLA DE MAPEO POR ITERACION.
037100     ADD 1 TO WKS-ACTM-CANT
037200     MOVE RCA-NOMBRE-CRUDO   TO WKS-ACTM-NOMBRE (WKS-ACTM-CANT)
037300     MOVE RCA-SECTOR         TO WKS-ACTM-SECTOR (WKS-ACTM-CANT)
037400     MOVE RCA-SUBSECTOR      TO WKS-ACTM-SUBSECTOR (WKS-ACTM-CANT)
037500     MOVE RCA-ACTIVIDAD      TO WKS-ACTM-ACTIVIDAD (WKS-ACTM-CANT)
037600     MOVE RCA-MATERIALES     TO
037700                             WKS-ACTM-MATERIALES (WKS-ACTM-CANT)
037800     MOVE RCA-BENEF-TIPO     TO
037900                             WKS-ACTM-BENEF-TIPO (WKS-ACTM-CANT)
038000     MOVE RCA-CANTIDAD       TO WKS-ACTM-CANTIDAD (WKS-ACTM-CANT)
038100     MOVE RCA-PERS-POR-BENEF TO
038200                             WKS-ACTM-PERS-BENEF (WKS-ACTM-CANT)
038300     MOVE RCA-UNIDAD         TO WKS-ACTM-UNIDAD (WKS-ACTM-CANT)
038400     MOVE RCA-COSTO-UNITARIO TO WKS-ACTM-COSTO (WKS-ACTM-CANT)
038500     PERFORM LEE-ACTMAP THRU LEE-ACTMAP-E.
038600 AGREGA-FILA-ACTMAP-E. EXIT.
038700
038800 LEE-ACTMAP SECTION.
038900*    LECTURA SECUENCIAL DE LA TABLA DE MAPEO DE ACTIVIDADES.
039000     READ ACTMAP
039100         AT END MOVE 1 TO WKS-FIN-ACTMAP
039200     END-READ.
039300 LEE-ACTMAP-E. EXIT.
039400
039500 LEE-RELIN SECTION.
039600*    LECTURA SECUENCIAL DEL RENGLON CRUDO DEL CAPITULO.
039700     READ RELIN
039800         AT END MOVE 1 TO WKS-FIN-RELIN
039900               GO TO LEE-RELIN-E
040000     END-READ.
040100 LEE-RELIN-E. EXIT.
040200
040300******************************************************************
040400*    DESPACHADOR DE RENGLONES: CABECERA INICIA UN ARCHIVO NUEVO, *
040500*    DATO SE DESPIVOTA CONTRA LA CABECERA VIGENTE.               *
040600******************************************************************
040700 PROCESA-RENGLONES SECTION.
040800     IF RCW-ES-CABECERA
040900        PERFORM PROCESA-CABECERA THRU PROCESA-CABECERA-E
041000     ELSE
041100        IF RCW-ES-DATO
041200           PERFORM PROCESA-DATO THRU PROCESA-DATO-E
041300        END-IF
041400     END-IF
041500     PERFORM LEE-RELIN THRU LEE-RELIN-E.
041600 PROCESA-RENGLONES-E. EXIT.
041700
041800 PROCESA-CABECERA SECTION.
041900*    UN RENGLON DE CABECERA CIERRA EL RESUMEN DEL ARCHIVO ANTERIOR
042000*    (SI HABIA UNO) Y CLASIFICA CADA COLUMNA ANCHA COMO ESTATICA
042100*    O DE ACTIVIDAD PARA EL RESTO DEL ARCHIVO.
042200     IF WKS-ARCHIVOS-PROC > 0
042300        PERFORM REPORTE-ARCHIVO THRU REPORTE-ARCHIVO-E
042400     END-IF
042500     ADD 1 TO WKS-ARCHIVOS-PROC
042600     MOVE 0 TO WKS-FILAS-ARCHIVO
042700     MOVE 0 TO WKS-SALIDA-ARCHIVO
042800     PERFORM DIVIDE-RENGLON-ANCHO THRU DIVIDE-RENGLON-ANCHO-E
042900     PERFORM COPIA-ENCABEZADO THRU COPIA-ENCABEZADO-E
043000             VARYING WKS-I-COL FROM 1 BY 1
043100             UNTIL WKS-I-COL > WKS-NUM-COLUMNAS
043200     PERFORM CLASIFICA-UNA-COLUMNA THRU CLASIFICA-UNA-COLUMNA-E
043300             VARYING WKS-I-COL FROM 1 BY 1
043400             UNTIL WKS-I-COL > WKS-NUM-COLUMNAS.
043500 PROCESA-CABECERA-E. EXIT.
043600
043700 COPIA-ENCABEZADO SECTION.
043800*    22/07/2022 ABF DMS-0474 - SE CUENTA EL ENCABEZADO CUYA
043900*    PRIMERA POSICION NO ES ALFABETICA (CLASE-ALFA); EL EQUIPO
044000*    DE DATOS QUIERE SABER CUANTAS COLUMNAS ANCHAS TRAEN UN
044100*    NOMBRE DE ENCABEZADO SOSPECHOSO (POR EJEMPLO, UN NUMERO DE
044200*    HOJA DE CALCULO PEGADO POR ACCIDENTE EN EL RENGLON 1).
044300     MOVE WKS-CAMPO-CRUDO (WKS-I-COL)
044400                          TO WKS-COL-TEXTO (WKS-I-COL).
044500     IF WKS-COL-TEXTO (WKS-I-COL) NOT = SPACES
044600        AND WKS-COL-TEXTO (WKS-I-COL) (1:1) IS NOT CLASE-ALFA
044700        ADD 1 TO WKS-ENCAB-RARO-TOTAL
044800     END-IF.
044900 COPIA-ENCABEZADO-E. EXIT.
045000
045100******************************************************************
045200*    BUSINESS RULE: PRUEBA DE COLUMNA ESTATICA (>= 90% CONTRA    *
045300*    UNO DE LOS 8 NOMBRES CONOCIDOS); DE LO CONTRARIO, COLUMNA   *
045400*    DE ACTIVIDAD.                                               *
045500******************************************************************
045600 CLASIFICA-UNA-COLUMNA SECTION.
045700     MOVE SPACES TO WKS-SIM-A
045800     MOVE WKS-COL-TEXTO (WKS-I-COL) TO WKS-SIM-A
045900     INSPECT WKS-SIM-A CONVERTING
046000         "abcdefghijklmnopqrstuvwxyz" TO
046100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
046200     MOVE 0 TO WKS-MEJOR-RATIO-EST
046300     MOVE 0 TO WKS-CAMPO-GANADOR
046400     PERFORM EVALUA-UN-ESTATICO THRU EVALUA-UN-ESTATICO-E
046500             VARYING WKS-INDICE-EST FROM 1 BY 1
046600             UNTIL WKS-INDICE-EST > 8
046700     IF WKS-MEJOR-RATIO-EST >= 90
046800        SET WKS-COL-ES-ESTATICO (WKS-I-COL) TO TRUE
046900        MOVE WKS-CAMPO-GANADOR TO WKS-COL-CAMPO-ID (WKS-I-COL)
047000     ELSE
047100        SET WKS-COL-ES-ACTIVIDAD (WKS-I-COL) TO TRUE
047200        MOVE 0 TO WKS-COL-CAMPO-ID (WKS-I-COL)
047300     END-IF.
047400 CLASIFICA-UNA-COLUMNA-E. EXIT.
047500
047600 EVALUA-UN-ESTATICO SECTION.
047700*    COMPARA EL ENCABEZADO CONTRA UNO DE LOS 8 NOMBRES ESTATICOS
047800*    CONOCIDOS Y CONSERVA EL DE MEJOR RATIO.
047900     MOVE SPACES TO WKS-SIM-B
048000     MOVE WKS-EST-NOMBRE (WKS-INDICE-EST) TO WKS-SIM-B
048100     PERFORM CALCULA-SIMILITUD THRU CALCULA-SIMILITUD-E
048200     IF WKS-SIM-RATIO >= 90 AND
048300        WKS-SIM-RATIO > WKS-MEJOR-RATIO-EST
048400        MOVE WKS-SIM-RATIO TO WKS-MEJOR-RATIO-EST
048500        MOVE WKS-EST-ID (WKS-INDICE-EST) TO WKS-CAMPO-GANADOR
048600     END-IF.
048700 EVALUA-UN-ESTATICO-E. EXIT.
048800
048900******************************************************************
049000*    BATCH FLOW: UNPIVOT-AND-MAP - UN RENGLON DE DATO SE PARTE   *
049100*    EN N RENGLONES, UNO POR CADA COLUMNA DE ACTIVIDAD CON       *
049200*    CONTEO DISTINTO DE CERO.                                    *
049300******************************************************************
049400 PROCESA-DATO SECTION.
049500*    UN RENGLON DE DATO SE DESGLOSA, SE EXTRAEN LOS CAMPOS FIJOS
049600*    Y SE DESPIVOTA CADA COLUMNA DE ACTIVIDAD POR SEPARADO.
049700     ADD 1 TO WKS-FILAS-ARCHIVO
049800     ADD 1 TO WKS-FILAS-TOTAL
049900     PERFORM DIVIDE-RENGLON-ANCHO THRU DIVIDE-RENGLON-ANCHO-E
050000     PERFORM COPIA-VALOR THRU COPIA-VALOR-E
050100             VARYING WKS-I-VAL FROM 1 BY 1
050200             UNTIL WKS-I-VAL > WKS-NUM-COLUMNAS
050300     MOVE SPACES TO WKS-VALORES-FIJOS
050400     PERFORM EXTRAE-ESTATICO THRU EXTRAE-ESTATICO-E
050500             VARYING WKS-I-COL FROM 1 BY 1
050600             UNTIL WKS-I-COL > WKS-NUM-COLUMNAS
050700     PERFORM UNPIVOTA-COLUMNA THRU UNPIVOTA-COLUMNA-E
050800             VARYING WKS-I-COL FROM 1 BY 1
050900             UNTIL WKS-I-COL > WKS-NUM-COLUMNAS.
051000 PROCESA-DATO-E. EXIT.
051100
051200 COPIA-VALOR SECTION.
051300*    COPIA UNA COLUMNA CRUDA A SU CASILLA DE VALORES DEL RENGLON.
051400     MOVE WKS-CAMPO-CRUDO (WKS-I-VAL) TO
051500                                  WKS-VAL-TEXTO (WKS-I-VAL).
051600 COPIA-VALOR-E. EXIT.
051700
051800 EXTRAE-ESTATICO SECTION.
051900*    SI LA COLUMNA FUE CLASIFICADA COMO ESTATICA, SU VALOR SE
052000*    COPIA AL CAMPO FIJO CORRESPONDIENTE SEGUN EL ID GANADOR.
052100     IF WKS-COL-ES-ESTATICO (WKS-I-COL)
052200        EVALUATE WKS-COL-CAMPO-ID (WKS-I-COL)
052300           WHEN 1
052400              MOVE WKS-VAL-TEXTO (WKS-I-COL) (1:10)
052500                                  TO WKS-VAL-FECHA
052600           WHEN 2
052700              MOVE WKS-VAL-TEXTO (WKS-I-COL) (1:40)
052800                                  TO WKS-VAL-LUGAR
052900           WHEN 3
053000              MOVE WKS-VAL-TEXTO (WKS-I-COL) (1:30)
053100                                  TO WKS-VAL-BARANGAY
053200           WHEN 4
053300              MOVE WKS-VAL-TEXTO (WKS-I-COL) (1:30)
053400                                  TO WKS-VAL-MUNICIPIO
053500           WHEN 5
053600              MOVE WKS-VAL-TEXTO (WKS-I-COL) (1:30)
053700                                  TO WKS-VAL-PROVINCIA
053800           WHEN 6
053900              MOVE WKS-VAL-TEXTO (WKS-I-COL) (1:30)
054000                                  TO WKS-VAL-CAPITULO
054100           WHEN 7
054200              MOVE WKS-VAL-TEXTO (WKS-I-COL) (1:30)
054300                                  TO WKS-VAL-DONANTE
054400           WHEN 8
054500              MOVE WKS-VAL-TEXTO (WKS-I-COL) (1:60)
054600                                  TO WKS-VAL-COMENTARIOS
054700        END-EVALUATE
054800     END-IF.
054900 EXTRAE-ESTATICO-E. EXIT.
055000
055100 UNPIVOTA-COLUMNA SECTION.
055200*    SI LA COLUMNA ES DE ACTIVIDAD Y TRAE CONTEO VALIDO Y NO
055300*    CERO, RESUELVE EL RUBRO Y ESCRIBE UN RENGLON ENRIQUECIDO.
055400     IF WKS-COL-ES-ACTIVIDAD (WKS-I-COL)
055500        MOVE WKS-VAL-TEXTO (WKS-I-COL) TO WKS-CONTEO-TEXTO
055600        PERFORM CONVIERTE-CONTEO THRU CONVIERTE-CONTEO-E
055700        IF WKS-CONTEO-ES-VALIDO AND WKS-CONTEO-NUM NOT = 0
055800           MOVE WKS-COL-TEXTO (WKS-I-COL)
055900                               TO WKS-NOMBRE-CRUDO-ACTUAL
056000           PERFORM RESUELVE-ACTIVIDAD THRU RESUELVE-ACTIVIDAD-E
056100           PERFORM ARMA-Y-ESCRIBE-ENRIQUECIDO
056200                   THRU ARMA-Y-ESCRIBE-ENRIQUECIDO-E
056300        END-IF
056400     END-IF.
056500 UNPIVOTA-COLUMNA-E. EXIT.
056600
056700*    RENGLONES CON CONTEO AUSENTE, EN BLANCO O CERO SE DESCARTAN
056800 CONVIERTE-CONTEO SECTION.
056900     MOVE 0 TO WKS-CONTEO-NUM
057000     MOVE 0 TO WKS-CONTEO-VALIDO-SW
057100     MOVE WKS-CONTEO-TEXTO TO WKS-LONG-ENTRADA
057200     PERFORM DETERMINA-LONGITUD THRU DETERMINA-LONGITUD-E
057300     IF WKS-LONG-SALIDA > 0
057400        IF WKS-CONTEO-TEXTO (1:WKS-LONG-SALIDA) IS NUMERIC
057500           MOVE WKS-CONTEO-TEXTO (1:WKS-LONG-SALIDA)
057600                                 TO WKS-CONTEO-NUM
057700           MOVE 1 TO WKS-CONTEO-VALIDO-SW
057800        END-IF
057900     END-IF.
058000 CONVIERTE-CONTEO-E. EXIT.
058100
058200******************************************************************
058300*    BUSINESS RULE: ACTIVITY-MATCHER - COINCIDENCIA EXACTA GANA  *
058400*    DE INMEDIATO; SI NO, MEJOR RATIO DE SIMILITUD >= 90%; SI NO *
058500*    HAY NINGUNO, EL RUBRO QUEDA SIN MAPEO Y SE REPORTA.         *
058600******************************************************************
058700 RESUELVE-ACTIVIDAD SECTION.
058800     MOVE 0 TO WKS-HUBO-EXACTA-SW
058900     MOVE 0 TO WKS-MEJOR-RATIO-ACT
059000     MOVE 0 TO WKS-MEJOR-INDICE-ACT
059100     MOVE SPACES TO WKS-SIM-A
059200     MOVE WKS-NOMBRE-CRUDO-ACTUAL TO WKS-SIM-A
059300     INSPECT WKS-SIM-A CONVERTING
059400         "abcdefghijklmnopqrstuvwxyz" TO
059500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
059600     IF WKS-ACTM-CANT > 0
059700        PERFORM EVALUA-UNA-FILA-ACTMAP THRU EVALUA-UNA-FILA-ACTMAP-E
059800                VARYING WKS-I-ACTM FROM 1 BY 1
059900                UNTIL WKS-I-ACTM > WKS-ACTM-CANT
060000                      OR WKS-HUBO-EXACTA
060100     END-IF
060200*    22/07/2022 ABF DMS-0474 - CON UPSI-0 EN "ON" (CORRIDA DE
060300*    VALIDACION EXTRA, SOLICITADA POR EL EQUIPO DE DATOS CUANDO
060400*    REVISAN UN CAPITULO NUEVO) SE TRAZA EL RATIO GANADOR DE
060500*    CADA RUBRO PARA PODER AUDITAR LOS CASOS AL LIMITE DEL 90%.
060600     IF SW-VALIDACION-EXTRA
060700        DISPLAY "VALIDACION EXTRA - RUBRO=" WKS-SIM-A
060800                " RATIO=" WKS-MEJOR-RATIO-ACT
060900                UPON CONSOLE
061000     END-IF
061100     IF WKS-HUBO-EXACTA OR WKS-MEJOR-RATIO-ACT >= 90
061200        MOVE 1 TO WKS-MAPEADO-FLAG
061300     ELSE
061400        MOVE 0 TO WKS-MAPEADO-FLAG
061500        PERFORM AGREGA-NOMAPEO THRU AGREGA-NOMAPEO-E
061600     END-IF.
061700 RESUELVE-ACTIVIDAD-E. EXIT.
061800
061900 EVALUA-UNA-FILA-ACTMAP SECTION.
062000*    COMPARACION EXACTA PRIMERO; SI NO COINCIDE, ACUMULA EL MEJOR
062100*    RATIO DE SIMILITUD VISTO HASTA AHORA.
062200     MOVE SPACES TO WKS-SIM-B
062300     MOVE WKS-ACTM-NOMBRE (WKS-I-ACTM) TO WKS-SIM-B
062400     INSPECT WKS-SIM-B CONVERTING
062500         "abcdefghijklmnopqrstuvwxyz" TO
062600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
062700     IF WKS-SIM-A = WKS-SIM-B
062800        MOVE 1 TO WKS-HUBO-EXACTA-SW
062900        MOVE WKS-I-ACTM TO WKS-MEJOR-INDICE-ACT
063000        MOVE 100 TO WKS-MEJOR-RATIO-ACT
063100     ELSE
063200        PERFORM CALCULA-SIMILITUD THRU CALCULA-SIMILITUD-E
063300        IF WKS-SIM-RATIO > WKS-MEJOR-RATIO-ACT
063400           MOVE WKS-SIM-RATIO TO WKS-MEJOR-RATIO-ACT
063500           MOVE WKS-I-ACTM TO WKS-MEJOR-INDICE-ACT
063600        END-IF
063700     END-IF.
063800 EVALUA-UNA-FILA-ACTMAP-E. EXIT.
063900
064000 AGREGA-NOMAPEO SECTION.
064100*    LLEVA LA LISTA DE RUBROS DISTINTOS SIN MAPEO PARA EL REPORTE
064200*    DE EXCEPCION; NO REPITE UN RUBRO YA REGISTRADO.
064300     MOVE 0 TO WKS-EXISTE-NOMAPEO-SW
064400     IF WKS-NOM-CANT > 0
064500        PERFORM BUSCA-UNA-NOMAPEO THRU BUSCA-UNA-NOMAPEO-E
064600                VARYING WKS-I-NOM FROM 1 BY 1
064700                UNTIL WKS-I-NOM > WKS-NOM-CANT
064800                      OR WKS-EXISTE-NOMAPEO
064900     END-IF
065000     IF NOT WKS-EXISTE-NOMAPEO
065100        ADD 1 TO WKS-NOM-CANT
065200        MOVE WKS-NOMBRE-CRUDO-ACTUAL TO
065300                                WKS-NOM-TEXTO (WKS-NOM-CANT)
065400     END-IF.
065500 AGREGA-NOMAPEO-E. EXIT.
065600
065700 BUSCA-UNA-NOMAPEO SECTION.
065800*    PRUEBA UNA FILA DE LA LISTA DE SIN-MAPEO YA ACUMULADA.
065900     IF WKS-NOM-TEXTO (WKS-I-NOM) = WKS-NOMBRE-CRUDO-ACTUAL
066000        MOVE 1 TO WKS-EXISTE-NOMAPEO-SW
066100     END-IF.
066200 BUSCA-UNA-NOMAPEO-E. EXIT.
066300
066400 ARMA-Y-ESCRIBE-ENRIQUECIDO SECTION.
066500*    ARMA EL RENGLON DE SALIDA (RCRELM) CON LOS CAMPOS FIJOS MAS
066600*    LOS DATOS DEL RUBRO YA RESUELTO, Y LO ESCRIBE A RELENR.
066700     INITIALIZE RC-RELIEF-ENRIQUECIDO
066800     MOVE WKS-VAL-FECHA        TO RCR-FECHA-ACTIVIDAD
066900     MOVE WKS-VAL-LUGAR        TO RCR-LUGAR
067000     MOVE WKS-VAL-BARANGAY     TO RCR-BARANGAY
067100     MOVE WKS-VAL-MUNICIPIO    TO RCR-MUNICIPIO
067200     MOVE WKS-VAL-PROVINCIA    TO RCR-PROVINCIA
067300     MOVE WKS-VAL-CAPITULO     TO RCR-CAPITULO
067400     MOVE WKS-VAL-DONANTE      TO RCR-DONANTE
067500     MOVE WKS-VAL-COMENTARIOS  TO RCR-COMENTARIOS
067600     MOVE WKS-NOMBRE-CRUDO-ACTUAL TO RCR-NOMBRE-CRUDO
067700     MOVE WKS-CONTEO-NUM       TO RCR-CONTEO
067800     IF WKS-QUEDO-MAPEADO
067900        MOVE "S"                            TO RCR-MAPEADO
068000        MOVE WKS-ACTM-SECTOR (WKS-MEJOR-INDICE-ACT)
068100                                             TO RCR-SECTOR
068200        MOVE WKS-ACTM-SUBSECTOR (WKS-MEJOR-INDICE-ACT)
068300                                             TO RCR-SUBSECTOR
068400        MOVE WKS-ACTM-ACTIVIDAD (WKS-MEJOR-INDICE-ACT)
068500                                             TO RCR-ACTIVIDAD
068600        MOVE WKS-ACTM-MATERIALES (WKS-MEJOR-INDICE-ACT)
068700                                             TO RCR-MATERIALES
068800        MOVE WKS-ACTM-BENEF-TIPO (WKS-MEJOR-INDICE-ACT)
068900                                             TO RCR-BENEF-TIPO
069000        MOVE WKS-ACTM-CANTIDAD (WKS-MEJOR-INDICE-ACT)
069100                                             TO RCR-CANTIDAD
069200        MOVE WKS-ACTM-PERS-BENEF (WKS-MEJOR-INDICE-ACT)
069300                                             TO RCR-PERS-POR-BENEF
069400        MOVE WKS-ACTM-UNIDAD (WKS-MEJOR-INDICE-ACT)
069500                                             TO RCR-UNIDAD
069600        MOVE WKS-ACTM-COSTO (WKS-MEJOR-INDICE-ACT)
069700                                             TO RCR-COSTO-UNITARIO
069800     END-IF
069900     WRITE RC-RELIEF-ENRIQUECIDO
070000     ADD 1 TO WKS-SALIDA-ARCHIVO
070100     ADD 1 TO WKS-SALIDA-TOTAL.
070200 ARMA-Y-ESCRIBE-ENRIQUECIDO-E. EXIT.
070300
070400******************************************************************
070500*    DESGLOSE GENERICO DE UN RENGLON ANCHO DELIMITADO POR "|"    *
070600******************************************************************
070700 DIVIDE-RENGLON-ANCHO SECTION.
070800     MOVE RCW-TEXTO-RENGLON TO WKS-LARGO-ENTRADA
070900     PERFORM DETERMINA-LONGITUD-RENGLON THRU DETERMINA-LONGITUD-RENGLON-E
071000     MOVE WKS-LARGO-SALIDA TO WKS-LARGO-RENGLON
071100     IF WKS-LARGO-RENGLON = 0
071200        MOVE 1 TO WKS-LARGO-RENGLON
071300     END-IF
071400     MOVE 1 TO WKS-PUNTERO
071500     MOVE 0 TO WKS-NUM-COLUMNAS
071600     PERFORM DIVIDE-UNA-COLUMNA THRU DIVIDE-UNA-COLUMNA-E
071700             VARYING WKS-COL-IDX FROM 1 BY 1
071800             UNTIL WKS-PUNTERO > WKS-LARGO-RENGLON
071900                   OR WKS-COL-IDX > 40.
072000 DIVIDE-RENGLON-ANCHO-E. EXIT.
072100
072200 DIVIDE-UNA-COLUMNA SECTION.
072300*    EXTRAE UNA COLUMNA DEL RENGLON ANCHO VIA UNSTRING CON
072400*    POINTER, PARA CONTINUAR DESDE DONDE QUEDO LA ANTERIOR.
072500     UNSTRING RCW-TEXTO-RENGLON (1:WKS-LARGO-RENGLON)
072600              DELIMITED BY "|"
072700              INTO WKS-CAMPO-CRUDO (WKS-COL-IDX)
072800              WITH POINTER WKS-PUNTERO
072900     END-UNSTRING
073000     ADD 1 TO WKS-NUM-COLUMNAS.
073100 DIVIDE-UNA-COLUMNA-E. EXIT.
073200
073300 DETERMINA-LONGITUD-RENGLON SECTION.
073400*    BARRE DE DERECHA A IZQUIERDA EL RENGLON ANCHO DE 3998
073500*    POSICIONES HASTA HALLAR EL PRIMER CARACTER NO-BLANCO.
073600     MOVE 0 TO WKS-LARGO-SALIDA
073700     MOVE 0 TO WKS-LARGO-BANDERA
073800     PERFORM DETERMINA-LARGO-UN-CAR THRU DETERMINA-LARGO-UN-CAR-E
073900             VARYING WKS-LARGO-POS FROM 3998 BY -1
074000             UNTIL WKS-LARGO-POS < 1 OR WKS-LARGO-BANDERA = 1.
074100 DETERMINA-LONGITUD-RENGLON-E. EXIT.
074200
074300 DETERMINA-LARGO-UN-CAR SECTION.
074400*    PRUEBA UNA SOLA POSICION DEL PERFORM VARYING DE ARRIBA.
074500     IF WKS-LARGO-ENTRADA (WKS-LARGO-POS:1) NOT = SPACE
074600        MOVE WKS-LARGO-POS TO WKS-LARGO-SALIDA
074700        MOVE 1 TO WKS-LARGO-BANDERA
074800     END-IF.
074900 DETERMINA-LARGO-UN-CAR-E. EXIT.
075000
075100******************************************************************
075200*    LONGITUD SIN ESPACIOS FINALES DE UN CAMPO DE 50 POSICIONES  *
075300******************************************************************
075400 DETERMINA-LONGITUD SECTION.
075500*    MISMA IDEA QUE DETERMINA-LONGITUD-RENGLON, PERO PARA UN
075600*    CAMPO DE 50 POSICIONES (NOMBRES DE RUBRO/ENCABEZADO).
075700     MOVE 0 TO WKS-LONG-SALIDA
075800     MOVE 0 TO WKS-LONG-BANDERA
075900     PERFORM DETERMINA-LONGITUD-UN-CAR THRU DETERMINA-LONGITUD-UN-CAR-E
076000             VARYING WKS-LONG-POS FROM 50 BY -1
076100             UNTIL WKS-LONG-POS < 1 OR WKS-LONG-BANDERA = 1.
076200 DETERMINA-LONGITUD-E. EXIT.
076300
076400 DETERMINA-LONGITUD-UN-CAR SECTION.
076500*    PRUEBA UNA SOLA POSICION DEL PERFORM VARYING DE ARRIBA.
076600     IF WKS-LONG-ENTRADA (WKS-LONG-POS:1) NOT = SPACE
076700        MOVE WKS-LONG-POS TO WKS-LONG-SALIDA
076800        MOVE 1 TO WKS-LONG-BANDERA
076900     END-IF.
077000 DETERMINA-LONGITUD-UN-CAR-E. EXIT.
077100
077200******************************************************************
077300*    RATIO = 2 X (CARACTERES EN COMUN) / (LARGO A + LARGO B)     *
077400******************************************************************
077500 CALCULA-SIMILITUD SECTION.
077600*    RATIO = 200 X COINCIDENCIAS / (LARGO-A + LARGO-B), TRUNCADO
077700*    A ENTERO; SE USA PARA ENCABEZADOS ESTATICOS Y RUBROS.
077800     MOVE 0 TO WKS-SIM-COINCIDENCIAS
077900     PERFORM CALCULA-SIMILITUD-UN-CAR THRU CALCULA-SIMILITUD-UN-CAR-E
078000             VARYING WKS-SIM-INDICE-CAR FROM 1 BY 1
078100             UNTIL WKS-SIM-INDICE-CAR > 37
078200     MOVE WKS-SIM-A TO WKS-LONG-ENTRADA
078300     PERFORM DETERMINA-LONGITUD THRU DETERMINA-LONGITUD-E
078400     MOVE WKS-LONG-SALIDA TO WKS-LEN-A
078500     MOVE WKS-SIM-B TO WKS-LONG-ENTRADA
078600     PERFORM DETERMINA-LONGITUD THRU DETERMINA-LONGITUD-E
078700     MOVE WKS-LONG-SALIDA TO WKS-LEN-B
078800     COMPUTE WKS-SIM-TOTAL = WKS-LEN-A + WKS-LEN-B
078900     IF WKS-SIM-TOTAL = 0
079000        MOVE 0 TO WKS-SIM-RATIO
079100     ELSE
079200        COMPUTE WKS-SIM-RATIO ROUNDED =
079300                (200 * WKS-SIM-COINCIDENCIAS) / WKS-SIM-TOTAL
079400     END-IF.
079500 CALCULA-SIMILITUD-E. EXIT.
079600
079700 CALCULA-SIMILITUD-UN-CAR SECTION.
079800*    CUENTA CUANTAS VECES APARECE UN CARACTER DEL ALFABETO BASE
079900*    EN CADA CADENA Y SUMA EL MENOR DE LOS DOS AL TOTAL.
080000     MOVE WKS-CARACTER-OCC (WKS-SIM-INDICE-CAR) TO WKS-CAR-ACTUAL
080100     MOVE 0 TO WKS-CNT-A
080200     MOVE 0 TO WKS-CNT-B
080300     INSPECT WKS-SIM-A TALLYING WKS-CNT-A FOR ALL WKS-CAR-ACTUAL
080400     INSPECT WKS-SIM-B TALLYING WKS-CNT-B FOR ALL WKS-CAR-ACTUAL
080500     IF WKS-CNT-A < WKS-CNT-B
080600        ADD WKS-CNT-A TO WKS-SIM-COINCIDENCIAS
080700     ELSE
080800        ADD WKS-CNT-B TO WKS-SIM-COINCIDENCIAS
080900     END-IF.
081000 CALCULA-SIMILITUD-UN-CAR-E. EXIT.
081100
081200******************************************************************
081300*    CONSOLIDATOR - REPORTE DE EXCEPCION Y RESUMEN DE CORRIDA    *
081400******************************************************************
081500 ESCRIBE-NOMAPEO SECTION.
081600     MOVE WKS-NOM-TEXTO (WKS-I-NOM) TO RCU-ACTIVIDAD-SIN-MAPEO
081700     MOVE "ADD TO MAPPING TABLE"     TO RCU-ACCION-REQUERIDA
081800     WRITE RC-SALIDA-NOMAPEO
081900     ADD 1 TO WKS-NOMAPEO-TOTAL.
082000 ESCRIBE-NOMAPEO-E. EXIT.
082100
082200 REPORTE-ARCHIVO SECTION.
082300*    RESUMEN POR ARCHIVO, IMPRESO CADA VEZ QUE SE DETECTA UNA
082400*    CABECERA NUEVA (ES DECIR, AL CERRAR EL ARCHIVO ANTERIOR).
082500     MOVE WKS-FILAS-ARCHIVO  TO WKS-MASCARA
082600     DISPLAY "ARCHIVO " WKS-ARCHIVOS-PROC
082700             " - RENGLONES LEIDOS : " WKS-MASCARA
082800     MOVE WKS-SALIDA-ARCHIVO TO WKS-MASCARA
082900     DISPLAY "ARCHIVO " WKS-ARCHIVOS-PROC
083000             " - RENGLONES SALIDA : " WKS-MASCARA.
083100 REPORTE-ARCHIVO-E. EXIT.
083200
083300 REPORTE-CORRIDA SECTION.
083400*    RESUMEN GLOBAL DE FIN DE CORRIDA PARA LA BITACORA DE
083500*    OPERACIONES.
083600     DISPLAY "******************************************"
083700     MOVE WKS-ARCHIVOS-PROC TO WKS-MASCARA
083800     DISPLAY "TOTAL DE ARCHIVOS PROCESADOS  : " WKS-MASCARA
083900     MOVE WKS-FILAS-TOTAL   TO WKS-MASCARA
084000     DISPLAY "TOTAL DE RENGLONES LEIDOS     : " WKS-MASCARA
084100     MOVE WKS-SALIDA-TOTAL  TO WKS-MASCARA
084200     DISPLAY "TOTAL DE REGISTROS CONSOLIDADOS: " WKS-MASCARA
084300     MOVE WKS-NOMAPEO-TOTAL TO WKS-MASCARA
084400     DISPLAY "RUBROS DISTINTOS SIN MAPEO    : " WKS-MASCARA
084500     MOVE WKS-ENCAB-RARO-TOTAL TO WKS-MASCARA
084600     DISPLAY "ENCABEZADOS CON 1RA POS RARA  : " WKS-MASCARA
084700     DISPLAY "******************************************".
084800 REPORTE-CORRIDA-E. EXIT.
084900
085000 CIERRA-ARCHIVOS SECTION.
085100*    CIERRE ORDENADO DE LOS CUATRO ARCHIVOS DEL PASO.
085200     CLOSE RELIN ACTMAP RELENR UNMAP.
085300 CIERRA-ARCHIVOS-E. EXIT.
