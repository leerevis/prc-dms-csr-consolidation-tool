000100******************************************************************
000200*    RCOPOU  -  RENGLON DE SALIDA REPORTE OPCEN DSR DAILY        *
000300*                ASSISTANCE CONSOLIDADO. ESCRITO POR RELOPC01    *
000400*                EN OPCOUT.                                      *
000500******************************************************************
000600 01  RC-SALIDA-OPCEN.
000700     05  RCO-FECHA                 PIC X(10).
000800     05  RCO-REGION                PIC X(30).
000900     05  RCO-PROVINCIA             PIC X(30).
001000     05  RCO-CAPITULO              PIC X(30).
001100     05  RCO-MUNICIPIO             PIC X(30).
001200     05  RCO-BARANGAY              PIC X(30).
001300     05  RCO-LUGAR-EXACTO          PIC X(40).
001400     05  RCO-SERVICIO              PIC X(20).
001500     05  RCO-TIPO-INTERVENCION     PIC X(50).
001600     05  RCO-CANTIDAD              PIC S9(07).
001700     05  RCO-UNIDAD                PIC X(12).
001800     05  RCO-MENU                  PIC X(60).
001900     05  RCO-COMIDAS               PIC X(10).
002000     05  RCO-SOCIOS                PIC X(30).
002100     05  RCO-NUMERO-PLACA          PIC X(10).
002200     05  RCO-VEHICULO              PIC X(15).
002300     05  RCO-LATITUD               PIC X(12).
002400     05  RCO-LONGITUD              PIC X(12).
002500     05  RCO-ENLACE-FOTO           PIC X(40).
002600     05  RCO-BENEFICIARIOS         PIC S9(07)V99.
002700     05  FILLER                    PIC X(20).
