000100******************************************************************
000200*    RCPCOD  -  MAESTRO DE AREAS ADMINISTRATIVAS DE FILIPINAS    *
000300*                (PCODE) ORDENADO POR PROVINCIA Y MUNICIPIO.     *
000400*                SE CARGA COMPLETO EN MEMORIA EN RELDMS01        *
000500*                (WKS-TABLA-PCODE) PARA LA GEOCODIFICACION.      *
000600******************************************************************
000700 01  RC-PCODE-REFERENCIA.
000800     05  RCP-REGION-NOMBRE         PIC X(30).
000900     05  RCP-PROV-PCODE            PIC X(10).
001000     05  RCP-PROV-NOMBRE-LIMPIO    PIC X(30).
001100     05  RCP-MUNI-PCODE            PIC X(12).
001200     05  RCP-MUNI-NOMBRE-LIMPIO    PIC X(30).
001300     05  FILLER                    PIC X(10).
