000100******************************************************************
000200* APLICACION  : DMS 5W / OPCEN - CONSOLIDACION AYUDA CAPITULOS   *
000300* PROGRAMA    : RELDUP01                                        *
000400* TIPO        : BATCH                                           *
000500* DESCRIPCION : ARMA LA LLAVE DE DEDUPLICACION DE CADA REGISTRO  *
000600*             : DEL REPORTE 5W CONSOLIDADO (FECHA INICIO +      *
000700*             : PROVINCIA + MUNICIPIO + BARANGAY + ACTIVIDAD +  *
000800*             : MATERIALES + CONTEO), LA BUSCA CONTRA EL        *
000900*             : ALMACEN DE LLAVES YA PROCESADAS (DEDST) Y       *
001000*             : CLASIFICA CADA RENGLON COMO NUEVO O ACTUALIZA.  *
001100*             : LA TABLA DE LLAVES SE CARGA EN MEMORIA Y SE     *
001200*             : BUSCA CON SEARCH ALL, IGUAL QUE EL VIEJO        *
001300*             : PROGRAMA DE RESPALDOS AMPLIADOS.                *
001400* ARCHIVOS    : DM5WIN=E,DEDST=E,DEDOUT=S                        *
001500* ACCION (ES) : P=PROCESA                                       *
001600* INSTALADO   : 03/11/1991                                      *
001700* TICKET      : DMS-0055                                        *
001800* NOMBRE      : DEDUPLICADOR DE REGISTROS CONSOLIDADOS 5W        *
001900******************************************************************
002000*                 B I T A C O R A   D E   C A M B I O S         *
002100******************************************************************
002200* 03/11/1991 RDL DMS-0055 PROGRAMA INICIAL. TABLA DE LLAVES EN    DMS0055 
002300*                 MEMORIA CON SEARCH ALL, TOMADO DEL ESQUEMA DEL
002400*                 PROGRAMA DE RESPALDOS AMPLIADOS DEL AREA DE
002500*                 SISTEMAS.
002600* 21/06/1994 EMR DMS-0102 SE ACLARA QUE LA IGUALDAD DE LLAVES ES  DMS0102 
002700*                 EXACTA; NO SE APLICA NINGUNA TOLERANCIA DE
002800*                 SIMILITUD EN ESTE PASO.
002900* 30/09/1998 JBT DMS-0148 AJUSTE Y2K - LA FECHA DE INICIO QUE     DMS0148 
003000*                 FORMA PARTE DE LA LLAVE YA VIENE EN FORMATO
003100*                 AAAA-MM-DD DESDE RELDMS01; SE ELIMINA UNA
003200*                 VALIDACION DE SIGLO QUE YA NO APLICA AQUI.
003300* 11/04/2003 CQV DMS-0230 SE AUMENTA EL TAMANO DE LA TABLA DE     DMS0230 
003400*                 LLAVES EN MEMORIA DE 4000 A 8000 RENGLONES.
003500* 17/10/2011 MSG DMS-0340 SE AGREGA EL CONTEO DE NUEVOS VS        DMS0340 
003600*                 ACTUALIZADOS AL RESUMEN DE CORRIDA.
003700* 19/02/2021 ABF DMS-0461 SE ALINEA EL RENGLON DE LLAVE CON EL    DMS0461
003800*                 LAYOUT VIGENTE (RCDUPK), SIN CAMBIOS DE FONDO.
003900* 22/07/2022 ABF DMS-0473 SE RESTABLECE EL ESTILO PERFORM...THRU   DMS0473
004000*                 ...-E PARA LAS LLAMADAS A SECCION, MAS UN GO TO
004100*                 EN LA LECTURA DE DM5WIN PARA CORTAR AL FIN DE
004200*                 ARCHIVO, IGUAL QUE EN EL RESTO DE LOS MODULOS.
004300* 22/07/2022 ABF DMS-0474 SE AMARRA EL UPSI-0 PARA SALTAR LA      DMS0474
004400*                 CARGA DE DEDST EN LA PRIMERA CORRIDA SIN
004500*                 ALMACEN, Y LA CLASE CLASE-NUMERICA A LA
004600*                 VALIDACION DEL CODIGO PSGC DE PROVINCIA.
004700******************************************************************
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID. RELDUP01.
005000 AUTHOR. R DE LEON.
005100 INSTALLATION. PRC-DATA-CENTER.
005200 DATE-WRITTEN. 03/11/1991.
005300 DATE-COMPILED.
005400 SECURITY. USO INTERNO - CRUZ ROJA FILIPINA.
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     UPSI-0 ON STATUS IS SW-SIN-ALMACEN-PREVIO
006000            OFF STATUS IS SW-CON-ALMACEN-PREVIO
006100     CLASS CLASE-NUMERICA IS "0" THRU "9".
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400*    REGISTROS CONSOLIDADOS DEL REPORTE 5W (SALIDA DE RELDMS01)
006500     SELECT DM5WIN  ASSIGN TO DM5WIN
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            FILE STATUS  IS FS-DM5WIN.
006800
006900*    ALMACEN DE LLAVES YA PROCESADAS EN CORRIDAS ANTERIORES
007000     SELECT DEDST   ASSIGN TO DEDST
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS  IS FS-DEDST.
007300
007400*    RENGLON DE LLAVE + DISPOSICION (NEW / UPDATE)
007500     SELECT DEDOUT  ASSIGN TO DEDOUT
007600            ORGANIZATION IS LINE SEQUENTIAL
007700            FILE STATUS  IS FS-DEDOUT.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  DM5WIN.
008200     COPY RC5WOU.
008300 FD  DEDST.
008400     COPY RCDUPK.
008500 FD  DEDOUT.
008600*    SE REUTILIZA EL LAYOUT RC-LLAVE-DEDUP BAJO OTRO NOMBRE DE
008700*    RENGLON PARA EVITAR DUPLICAR EL 01 DENTRO DEL MISMO PROGRAMA.
008800 01  RC-SALIDA-DEDUP.
008900     05  RCS-LLAVE-TEXTO           PIC X(200).
009000     05  RCS-DISPOSICION           PIC X(06).
009100     05  FILLER                    PIC X(10).
009200
009300 WORKING-STORAGE SECTION.
009400*    STATUS DE LOS TRES ARCHIVOS DEL PASO, REDEFINIDOS ABAJO EN
009500*    UN SOLO COMBINADO PARA LA PRUEBA RAPIDA DE "TODO EN CERO".
009600 01  WKS-FS-STATUS.
009700     02  WKS-TRES-STATUS.
009800         04  FS-DM5WIN                 PIC 9(02) VALUE ZEROES.
009900         04  FS-DEDST                  PIC 9(02) VALUE ZEROES.
010000         04  FS-DEDOUT                 PIC 9(02) VALUE ZEROES.
010100     02  FILLER                        PIC X(02) VALUE SPACES.
010200 01  WKS-STATUS-COMBINADO REDEFINES WKS-TRES-STATUS
010300                                   PIC 9(06).
010400
010500*    ETIQUETA DE PROGRAMA PARA MENSAJES; ARCHIVO DE USO VARIO.
010600 77  WKS-PROGRAMA                      PIC X(08) VALUE "RELDUP01".
010700 77  WKS-ARCHIVO                       PIC X(08) VALUE SPACES.
010800
010900 01  WKS-BANDERAS.
011000*    FIN-DM5WIN SE PRUEBA EN EL PERFORM ... UNTIL DEL DRIVER;
011100*    FIN-DEDST SE PRUEBA MIENTRAS SE CARGA LA TABLA EN MEMORIA.
011200     02  WKS-FIN-DM5WIN                PIC 9(01) COMP VALUE 0.
011300         88  FIN-DM5WIN                        VALUE 1.
011400     02  WKS-FIN-DEDST                 PIC 9(01) COMP VALUE 0.
011500         88  FIN-DEDST                         VALUE 1.
011600     02  FILLER                  PIC X(01) VALUE SPACE.
011700
011800 01  WKS-CONTADORES-CORRIDA.
011900*    ACUMULADORES QUE ALIMENTAN EL RESUMEN DE REPORTE-CORRIDA.
012000     02  WKS-FILAS-LEIDAS              PIC 9(09) COMP VALUE 0.
012100     02  WKS-FILAS-ESCRITAS            PIC 9(09) COMP VALUE 0.
012200     02  WKS-CONTADOR-NUEVOS           PIC 9(09) COMP VALUE 0.
012300     02  WKS-CONTADOR-ACTUALIZA        PIC 9(09) COMP VALUE 0.
012400     02  WKS-CODIGO-RARO-TOTAL         PIC 9(05) COMP VALUE 0.
012500     02  WKS-MASCARA                   PIC Z,ZZZ,ZZZ,ZZ9.
012600
012700******************************************************************
012800*    TABLA EN MEMORIA DEL ALMACEN DE LLAVES (DEDST). SE CARGA EN *
012900*    ORDEN ASCENDENTE PARA PERMITIR SEARCH ALL (BUSQUEDA         *
013000*    BINARIA) IGUAL QUE LA TABLA DE RESPALDOS DEL AREA DE        *
013100*    SISTEMAS.                                                   *
013200******************************************************************
013300     02  FILLER                  PIC X(01) VALUE SPACE.
013400 01  WKS-CANT-ALMACEN                  PIC 9(05) COMP VALUE 0.
013500 01  WKS-TABLA-ALMACEN.
013600     02  WKS-FILA-ALMACEN OCCURS 0 TO 8000 TIMES
013700                 DEPENDING ON WKS-CANT-ALMACEN
013800                 ASCENDING KEY IS WKS-ALM-LLAVE
013900                 INDEXED BY WKS-I-ALM.
014000         04  WKS-ALM-LLAVE             PIC X(200).
014100         04  FILLER                PIC X(01) VALUE SPACE.
014200
014300 01  WKS-COMPARADOR-TRABAJO.
014400     02  WKS-I-ORD                     PIC 9(05) COMP VALUE 0.
014500     02  WKS-J-ORD                     PIC 9(05) COMP VALUE 0.
014600     02  WKS-LLAVE-TEMPORAL            PIC X(200).
014700
014800******************************************************************
014900*    VISTA ALTERNA DE LA LLAVE TEMPORAL, USADA POR EL AREA DE   *
015000*    OPERACIONES PARA REVISAR RAPIDO LA FECHA Y LA PROVINCIA DE *
015100*    UNA LLAVE CUANDO SE INVESTIGA UN RECLAMO DE DUPLICADO.     *
015200******************************************************************
015300     02  FILLER                  PIC X(01) VALUE SPACE.
015400 01  WKS-LLAVE-TEMPORAL-R REDEFINES WKS-LLAVE-TEMPORAL.
015500     02  WKS-LLTMP-FECHA               PIC X(10).
015600     02  FILLER                        PIC X(190).
015700
015800 01  WKS-CANT-ALMACEN-R REDEFINES WKS-CANT-ALMACEN.
015900     02  WKS-CANT-ALMACEN-ALFA         PIC X(05).
016000
016100******************************************************************
016200*    LLAVE DE DEDUPLICACION ARMADA PARA EL RENGLON EN PROCESO    *
016300******************************************************************
016400 01  WKS-LLAVE-ARMADA                  PIC X(200) VALUE SPACES.
016500 01  WKS-SE-ENCONTRO-SW                PIC 9(01) COMP VALUE 0.
016600     88  WKS-SE-ENCONTRO                       VALUE 1.
016700
016800 PROCEDURE DIVISION.
016900 000-MAIN SECTION.
017000*    22/07/2022 ABF DMS-0474 - EL PARM DE JCL (UPSI-0) PERMITE
017100*    SALTAR LA CARGA DE DEDST CUANDO EL ALMACEN DE LLAVES AUN NO
017200*    EXISTE (PRIMERA CORRIDA DEL SISTEMA); POR DEFECTO (SWITCH
017300*    APAGADO) SE CARGA Y ORDENA EL ALMACEN COMO SIEMPRE.
017400     PERFORM APERTURA-ARCHIVOS THRU APERTURA-ARCHIVOS-E
017500     IF SW-CON-ALMACEN-PREVIO
017600        PERFORM CARGA-TABLA-ALMACEN THRU CARGA-TABLA-ALMACEN-E
017700        PERFORM ORDENA-TABLA-ALMACEN THRU ORDENA-TABLA-ALMACEN-E
017800     ELSE
017900        DISPLAY "RELDUP01 - CORRIDA SIN ALMACEN PREVIO (DEDST VACIO)"
018000            UPON CONSOLE
018100     END-IF
018200     PERFORM LEE-DM5WIN THRU LEE-DM5WIN-E
018300     PERFORM PROCESA-DM5WIN THRU PROCESA-DM5WIN-E UNTIL FIN-DM5WIN
018400     PERFORM REPORTE-CORRIDA THRU REPORTE-CORRIDA-E
018500     PERFORM CIERRA-ARCHIVOS THRU CIERRA-ARCHIVOS-E
018600     STOP RUN.
018700 000-MAIN-E. EXIT.
018800
018900 APERTURA-ARCHIVOS SECTION.
019000*    ABRE EL RENGLON 5W DE ENTRADA, EL ALMACEN DE LLAVES DE       *
019100*    CORRIDAS ANTERIORES Y EL RENGLON DE SALIDA CON DISPOSICION.  *
019200     MOVE "RELDUP01" TO WKS-PROGRAMA
019300     OPEN INPUT  DM5WIN
019400                  DEDST
019500          OUTPUT DEDOUT
019600     IF WKS-STATUS-COMBINADO NOT = 0
019700        DISPLAY ">>> ERROR AL ABRIR ARCHIVOS DE RELDUP01 <<<"
019800                UPON CONSOLE
019900        DISPLAY "    FS-DM5WIN=" FS-DM5WIN
020000                " FS-DEDST=" FS-DEDST
020100                " FS-DEDOUT=" FS-DEDOUT
020200                UPON CONSOLE
020300        MOVE 91 TO RETURN-CODE
020400        STOP RUN
020500     END-IF.
020600 APERTURA-ARCHIVOS-E. EXIT.
020700
020800******************************************************************
020900*    CARGA-TABLA-ALMACEN - LEE EL ARCHIVO DEDST COMPLETO A       *
021000*    MEMORIA ANTES DE PROCESAR EL PRIMER RENGLON DE DM5WIN.      *
021100******************************************************************
021200 CARGA-TABLA-ALMACEN SECTION.
021300*    REINICIA BANDERA Y CONTADOR ANTES DE LEER DEDST DESDE CERO.
021400     MOVE 0 TO WKS-FIN-DEDST
021500     MOVE 0 TO WKS-CANT-ALMACEN
021600*    LECTURA ANTICIPADA (LOOK-AHEAD) SEGUIDA DEL LAZO NORMAL.
021700     PERFORM LEE-DEDST THRU LEE-DEDST-E
021800     PERFORM AGREGA-FILA-ALMACEN THRU AGREGA-FILA-ALMACEN-E
021900             UNTIL FIN-DEDST.
022000 CARGA-TABLA-ALMACEN-E. EXIT.
022100
022200 LEE-DEDST SECTION.
022300*    LECTURA SECUENCIAL DEL ALMACEN DE LLAVES YA PROCESADAS.
022400     READ DEDST
022500         AT END MOVE 1 TO WKS-FIN-DEDST
022600     END-READ.
022700 LEE-DEDST-E. EXIT.
022800
022900 AGREGA-FILA-ALMACEN SECTION.
023000*    RENGLONES DE MAS DE 8000 SE IGNORAN EN SILENCIO; EL ALMACEN
023100*    NO HA LLEGADO NUNCA A ESE TAMANO EN NINGUNA CORRIDA REAL.
023200     IF WKS-CANT-ALMACEN < 8000
023300        ADD 1 TO WKS-CANT-ALMACEN
023400        MOVE RCD-ALM-LLAVE-TEXTO
023500                        TO WKS-ALM-LLAVE (WKS-CANT-ALMACEN)
023600     END-IF
023700     PERFORM LEE-DEDST THRU LEE-DEDST-E.
023800 AGREGA-FILA-ALMACEN-E. EXIT.
023900
024000******************************************************************
024100*    ORDENA-TABLA-ALMACEN - ORDENAMIENTO DE BURBUJA SOBRE LA     *
024200*    TABLA EN MEMORIA PARA DEJARLA ASCENDENTE Y PODER USAR       *
024300*    SEARCH ALL. EL ARCHIVO DEDST NO LLEGA GARANTIZADO EN ORDEN. *
024400******************************************************************
024500 ORDENA-TABLA-ALMACEN SECTION.
024600*    NO TIENE SENTIDO ORDENAR UNA TABLA DE CERO O UN RENGLON.
024700     IF WKS-CANT-ALMACEN > 1
024800        PERFORM ORDENA-UNA-PASADA THRU ORDENA-UNA-PASADA-E
024900           VARYING WKS-I-ORD FROM 1 BY 1
025000           UNTIL WKS-I-ORD >= WKS-CANT-ALMACEN
025100     END-IF.
025200 ORDENA-TABLA-ALMACEN-E. EXIT.
025300
025400 ORDENA-UNA-PASADA SECTION.
025500*    UNA PASADA DE LA BURBUJA SOBRE LOS PARES ADYACENTES QUE
025600*    TODAVIA NO HAN QUEDADO EN SU LUGAR.
025700     PERFORM COMPARA-Y-CAMBIA THRU COMPARA-Y-CAMBIA-E
025800        VARYING WKS-J-ORD FROM 1 BY 1
025900        UNTIL WKS-J-ORD > (WKS-CANT-ALMACEN - WKS-I-ORD).
026000 ORDENA-UNA-PASADA-E. EXIT.
026100
026200 COMPARA-Y-CAMBIA SECTION.
026300*    INTERCAMBIA EL PAR SI ESTAN FUERA DE ORDEN ASCENDENTE.
026400     IF WKS-ALM-LLAVE (WKS-J-ORD) >
026500        WKS-ALM-LLAVE (WKS-J-ORD + 1)
026600        MOVE WKS-ALM-LLAVE (WKS-J-ORD)     TO WKS-LLAVE-TEMPORAL
026700        MOVE WKS-ALM-LLAVE (WKS-J-ORD + 1) TO
026800                                      WKS-ALM-LLAVE (WKS-J-ORD)
026900        MOVE WKS-LLAVE-TEMPORAL             TO
027000                              WKS-ALM-LLAVE (WKS-J-ORD + 1)
027100     END-IF.
027200 COMPARA-Y-CAMBIA-E. EXIT.
027300
027400 LEE-DM5WIN SECTION.
027500*    LECTURA SECUENCIAL DEL 5W YA CONSOLIDADO POR RELDMS01.
027600     READ DM5WIN
027700         AT END MOVE 1 TO WKS-FIN-DM5WIN
027800               GO TO LEE-DM5WIN-E
027900     END-READ.
028000 LEE-DM5WIN-E. EXIT.
028100
028200 PROCESA-DM5WIN SECTION.
028300*    22/07/2022 ABF DMS-0474 - SE PRUEBA EL CODIGO PSGC DE LA
028400*    PROVINCIA CONTRA LA CLASE CLASE-NUMERICA ("0" THRU "9");
028500*    NO SE DESCARTA EL RENGLON, SOLO SE CUENTA PARA EL RESUMEN
028600*    DE CORRIDA, PUES LA LLAVE DE DEDUP USA EL TEXTO TAL CUAL.
028700     ADD 1 TO WKS-FILAS-LEIDAS
028800     IF RC5-PROV-CODIGO NOT = SPACES
028900        AND RC5-PROV-CODIGO (1:1) IS NOT CLASE-NUMERICA
029000        ADD 1 TO WKS-CODIGO-RARO-TOTAL
029100     END-IF
029200*    LA LLAVE SE ARMA PRIMERO, LUEGO SE BUSCA CONTRA EL ALMACEN
029300*    PARA DECIDIR SI EL RENGLON YA EXISTIA (UPDATE) O ES NUEVO.
029400     PERFORM ARMA-LLAVE-DEDUP THRU ARMA-LLAVE-DEDUP-E
029500     PERFORM BUSCA-LLAVE-ALMACEN THRU BUSCA-LLAVE-ALMACEN-E
029600     MOVE WKS-LLAVE-ARMADA TO RCS-LLAVE-TEXTO
029700     IF WKS-SE-ENCONTRO
029800        MOVE "UPDATE" TO RCS-DISPOSICION
029900        ADD 1 TO WKS-CONTADOR-ACTUALIZA
030000     ELSE
030100        MOVE "NEW   " TO RCS-DISPOSICION
030200        ADD 1 TO WKS-CONTADOR-NUEVOS
030300     END-IF
030400     WRITE RC-SALIDA-DEDUP
030500     ADD 1 TO WKS-FILAS-ESCRITAS
030600     PERFORM LEE-DM5WIN THRU LEE-DM5WIN-E.
030700 PROCESA-DM5WIN-E. EXIT.
030800
030900******************************************************************
031000*    LA LLAVE DE DEDUPLICACION SE ARMA CON LOS SIETE CAMPOS      *
031100*    ACORDADOS: FECHA INICIO, PROVINCIA, MUNICIPIO, BARANGAY,    *
031200*    ACTIVIDAD, MATERIALES Y CONTEO, SEPARADOS POR BARRA VERTICAL*
031300******************************************************************
031400 ARMA-LLAVE-DEDUP SECTION.
031500*    EL ORDEN DE LOS CAMPOS EN LA LLAVE ES FIJO Y NO SE PUEDE
031600*    CAMBIAR SIN REPROCESAR TODO EL ALMACEN DEDST EXISTENTE.
031700     MOVE SPACES TO WKS-LLAVE-ARMADA
031800     STRING RC5-FECHA-INICIO   DELIMITED BY SIZE
031900            "|"                DELIMITED BY SIZE
032000            RC5-PROVINCIA      DELIMITED BY SIZE
032100            "|"                DELIMITED BY SIZE
032200            RC5-MUNICIPIO      DELIMITED BY SIZE
032300            "|"                DELIMITED BY SIZE
032400            RC5-BARANGAY       DELIMITED BY SIZE
032500            "|"                DELIMITED BY SIZE
032600            RC5-ACTIVIDAD      DELIMITED BY SIZE
032700            "|"                DELIMITED BY SIZE
032800            RC5-MATERIALES     DELIMITED BY SIZE
032900            "|"                DELIMITED BY SIZE
033000            RC5-CONTEO         DELIMITED BY SIZE
033100            INTO WKS-LLAVE-ARMADA
033200     END-STRING.
033300 ARMA-LLAVE-DEDUP-E. EXIT.
033400
033500******************************************************************
033600*    BUSCA-LLAVE-ALMACEN - LA IGUALDAD DE LLAVES ES EXACTA; NO SE*
033700*    APLICA NINGUNA TOLERANCIA DE SIMILITUD EN ESTE PASO.        *
033800******************************************************************
033900 BUSCA-LLAVE-ALMACEN SECTION.
034000*    BUSQUEDA BINARIA (SEARCH ALL) CONTRA LA TABLA YA ORDENADA;
034100*    SI EL ALMACEN VIENE VACIO SE MARCA COMO NO ENCONTRADA SIN
034200*    ENTRAR AL SEARCH.
034300     MOVE 0 TO WKS-SE-ENCONTRO-SW
034400     IF WKS-CANT-ALMACEN > 0
034500        SEARCH ALL WKS-FILA-ALMACEN
034600           AT END
034700              MOVE 0 TO WKS-SE-ENCONTRO-SW
034800           WHEN WKS-ALM-LLAVE (WKS-I-ALM) = WKS-LLAVE-ARMADA
034900              MOVE 1 TO WKS-SE-ENCONTRO-SW
035000        END-SEARCH
035100     END-IF.
035200 BUSCA-LLAVE-ALMACEN-E. EXIT.
035300
035400 REPORTE-CORRIDA SECTION.
035500*    RESUMEN DE CORRIDA MOSTRADO EN EL LOG DEL JOB (SYSOUT).
035600     DISPLAY "******************************************"
035700     MOVE WKS-FILAS-LEIDAS      TO WKS-MASCARA
035800     DISPLAY "RENGLONES LEIDOS DE DM5WIN    : " WKS-MASCARA
035900     MOVE WKS-FILAS-ESCRITAS    TO WKS-MASCARA
036000     DISPLAY "LLAVES DE DEDUP ESCRITAS      : " WKS-MASCARA
036100     MOVE WKS-CONTADOR-NUEVOS   TO WKS-MASCARA
036200     DISPLAY "REGISTROS NEW                 : " WKS-MASCARA
036300     MOVE WKS-CONTADOR-ACTUALIZA TO WKS-MASCARA
036400     DISPLAY "REGISTROS UPDATE              : " WKS-MASCARA
036500     MOVE WKS-CODIGO-RARO-TOTAL TO WKS-MASCARA
036600     DISPLAY "PROV-CODIGO CON 1RA POS RARA  : " WKS-MASCARA
036700     DISPLAY "******************************************".
036800 REPORTE-CORRIDA-E. EXIT.
036900
037000 CIERRA-ARCHIVOS SECTION.
037100*    CIERRE ORDENADO DE LOS TRES ARCHIVOS DEL PASO.
037200     CLOSE DM5WIN DEDST DEDOUT.
037300 CIERRA-ARCHIVOS-E. EXIT.
