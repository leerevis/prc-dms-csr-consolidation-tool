000100******************************************************************
000200*    RCWIDE  -  RENGLON ANCHO DEL REPORTE ESTADISTICO DE         *
000300*                CAPITULO (FORMATO ORIGINAL DE LA HOJA DE        *
000400*                CALCULO DEL CAPITULO, YA COMO TEXTO DELIMITADO) *
000500*    CADA ARCHIVO DE ENTRADA TRAE UN RENGLON DE CABECERA (H)     *
000600*    SEGUIDO DE N RENGLONES DE DATO (D). LOS CAMPOS VIENEN       *
000700*    SEPARADOS POR EL CARACTER "|" - LOS PRIMEROS 8 CAMPOS SON   *
000800*    LOS DESCRIPTORES FIJOS Y LOS RESTANTES SON UNA COLUMNA POR  *
000900*    CADA RUBRO DE AYUDA QUE EL CAPITULO HAYA REPORTADO.         *
001000******************************************************************
001100 01  RC-WIDE-RENGLON.
001200     05  RCW-TIPO-RENGLON          PIC X(01).
001300         88  RCW-ES-CABECERA               VALUE 'H'.
001400         88  RCW-ES-DATO                   VALUE 'D'.
001500     05  FILLER                    PIC X(01).
001600     05  RCW-TEXTO-RENGLON         PIC X(3998).
