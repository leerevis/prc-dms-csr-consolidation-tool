000100******************************************************************
000200*    RCDUPK  -  LLAVE DE DEDUPLICACION DE REGISTROS CONSOLIDADOS *
000300*                RC-LLAVE-DEDUP ES EL RENGLON DE TRABAJO/REPORTE *
000400*                (LLAVE + DISPOSICION) Y RC-LLAVE-ALMACEN ES EL  *
000500*                RENGLON DEL ARCHIVO DEDST (LLAVES YA GUARDADAS).*
000600******************************************************************
000700 01  RC-LLAVE-DEDUP.
000800     05  RCD-LLAVE-TEXTO           PIC X(200).
000900     05  RCD-DISPOSICION           PIC X(06).
001000         88  RCD-ES-NUEVO                  VALUE 'NEW   '.
001100         88  RCD-ES-ACTUALIZA              VALUE 'UPDATE'.
001200     05  FILLER                    PIC X(10).
001300
001400 01  RC-LLAVE-ALMACEN.
001500     05  RCD-ALM-LLAVE-TEXTO       PIC X(200).
001600     05  FILLER                    PIC X(10).
