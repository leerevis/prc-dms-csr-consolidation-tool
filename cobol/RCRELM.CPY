000100******************************************************************
000200*    RCRELM  -  RENGLON DE AYUDA DE CAPITULO YA DESPIVOTADO Y    *
000300*                ENRIQUECIDO CON LOS DATOS DE RCACTM.  ES EL     *
000400*                RENGLON QUE VIAJA DE RELCONS1 HACIA RELDMS01 Y  *
000500*                RELOPC01 (ARCHIVO RELENR).                      *
000600******************************************************************
000700 01  RC-RELIEF-ENRIQUECIDO.
000800     05  RCR-FECHA-ACTIVIDAD       PIC X(10).
000900     05  RCR-LUGAR                 PIC X(40).
001000     05  RCR-BARANGAY              PIC X(30).
001100     05  RCR-MUNICIPIO             PIC X(30).
001200     05  RCR-PROVINCIA             PIC X(30).
001300     05  RCR-CAPITULO              PIC X(30).
001400     05  RCR-DONANTE               PIC X(30).
001500     05  RCR-COMENTARIOS           PIC X(60).
001600     05  RCR-NOMBRE-CRUDO          PIC X(50).
001700     05  RCR-CONTEO                PIC S9(07).
001800     05  RCR-BANDERA-DUPLICADO     PIC X(01).
001900         88  RCR-ES-DUPLICADO              VALUE 'S'.
002000     05  RCR-DATOS-MAPEO.
002100         10  RCR-SECTOR            PIC X(30).
002200         10  RCR-SUBSECTOR         PIC X(30).
002300         10  RCR-ACTIVIDAD         PIC X(40).
002400         10  RCR-MATERIALES        PIC X(40).
002500         10  RCR-BENEF-TIPO        PIC X(20).
002600         10  RCR-CANTIDAD          PIC 9(05).
002700         10  RCR-PERS-POR-BENEF    PIC 9(03)V99.
002800         10  RCR-UNIDAD            PIC X(12).
002900         10  RCR-COSTO-UNITARIO    PIC 9(09)V99.
003000     05  RCR-MAPEADO               PIC X(01).
003100         88  RCR-FUE-MAPEADO               VALUE 'S'.
003200     05  FILLER                    PIC X(20).
